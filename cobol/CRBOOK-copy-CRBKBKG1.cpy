000100*--------------------------------------------------------------*
000200*  CRBKBKG1  -  BOOKING MASTER RECORD LAYOUT (CRBOOK PROJECT)  *
000300*  ONE ENTRY PER BOOKING.  BKG-REF-NUM ASSIGNED BY CRBK0001    *
000400*  SEQUENTIALLY FROM 1 AND NEVER REUSED.  CLIENT NAME, PHONE   *
000500*  AND E-MAIL ARE DUPLICATED HERE FROM THE CLIENT MASTER AT    *
000600*  BOOKING TIME SO THIS RECORD STANDS ALONE FOR REPORTING -    *
000700*  RN/RD DO NOT HAVE TO CROSS-REFERENCE THE CLIENT FILE.       *
000800*--------------------------------------------------------------*
000900    03  BKG-REF-NUM                  PIC 9(05).
001000    03  BKG-STATUS                   PIC X(01).
001100        88  BKG-ACTIVE               VALUE 'A'.
001200        88  BKG-CANCELLED            VALUE 'C'.
001300    03  BKG-CLIENT-ID                PIC 9(05).
001400    03  BKG-CLIENT-NAME              PIC X(30).
001500    03  BKG-CLIENT-PHONE             PIC X(15).
001600    03  BKG-CLIENT-EMAIL             PIC X(40).
001700    03  BKG-ROOM-NUMBER              PIC 9(04).
001800    03  BKG-DATE                     PIC 9(08).
001900*        REDEFINITION OF BKG-DATE BROKEN INTO YYYY/MM/DD
002000*        FOR THE "YYYY-MM-DD" FIELD ON THE PRINTED REPORTS.
002100    03  BKG-DATE-YMD  REDEFINES  BKG-DATE.
002200        05  BKG-DATE-YYYY            PIC 9(04).
002300        05  BKG-DATE-MM              PIC 9(02).
002400        05  BKG-DATE-DD              PIC 9(02).
002500    03  BKG-TIME                     PIC 9(04).
002600*        REDEFINITION OF BKG-TIME BROKEN INTO HH/MM
002700*        FOR THE "HH:MM" FIELD ON THE PRINTED REPORTS.
002800    03  BKG-TIME-HHMM  REDEFINES  BKG-TIME.
002900        05  BKG-TIME-HH              PIC 9(02).
003000        05  BKG-TIME-MI              PIC 9(02).
003100    03  BKG-DURATION                 PIC 9(02).
003200    03  BKG-COMP-REQ                 PIC 9(03).
003300    03  FILLER                       PIC X(03).
