000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         D M PRESCOTT.
000700 INSTALLATION.   COLLEGE DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   14/03/1987.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*         COLLEGE DATA PROCESSING CENTER - COBOL UNIT            *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: ABENDPGM.                                    *
001600*    ANALYST.....: D M PRESCOTT                                *
001700*    PROGRAMMER..: D M PRESCOTT                                *
001800*    DATE........: 14/03/1987                                  *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: COLLEGE ROOM BOOKING SYSTEM - CRBOOK         *
002100*----------------------------------------------------------------*
002200*    GOAL........: SHOP-WIDE ABNORMAL-END HANDLER.  CALLED BY   *
002300*                  ANY CRBOOK PROGRAM ON A BAD FILE STATUS.     *
002400*                  WRITES THE CALLER'S ERROR LOG TO SYSOUT AND  *
002500*                  STOPS THE RUN.                               *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK    *
002800*                   NONE - LINKAGE PARAMETER ONLY.              *
002900*----------------------------------------------------------------*
003000*    TABLE DB2...:  NONE.                                       *
003100*----------------------------------------------------------------*
003200*    CHANGE LOG...:                                             *
003300*    DATE       BY     TICKET     DESCRIPTION                   *
003400*    14/03/1987 DMP    CRB-0001   INITIAL VERSION - CARRIED     *
003500*                                 OVER FROM THE SHOP'S GENERAL  *
003600*                                 ABEND UTILITY, BANNER TEXT    *
003700*                                 REWORDED FOR CRBOOK.          *
003800*    19/11/1987 RTK    CRB-0011   ADDED THE ABEND-SEQUENCE      *
003900*                                 COUNTER SO OPERATIONS CAN     *
004000*                                 TELL REPEAT ABENDS APART ON   *
004100*                                 THE SAME SYSOUT LISTING.      *
004200*    17/10/1998 HLW    CRB-Y2K1   YEAR-2000 REVIEW - THE ERROR  *
004300*                                 LOG DATE/TIME FIELDS ARE      *
004400*                                 OPAQUE TEXT PASSED BY THE     *
004500*                                 CALLER - NOTHING TO CHANGE    *
004600*                                 HERE.                         *
004700*    04/09/2002 RTK    CRB-0063   WIDENED WRK-PROGRAM ON THE    *
004800*                                 SCREEN LISTING FROM 6 TO 8    *
004900*                                 BYTES SO CRBK0002'S FULL      *
005000*                                 PROGRAM-ID NO LONGER GETS     *
005100*                                 TRUNCATED ON SYSOUT.          *
005200*----------------------------------------------------------------*
005300*================================================================*
005400*           E N V I R O N M E N T      D I V I S I O N           *
005500*================================================================*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*================================================================*
006400*                  D A T A      D I V I S I O N                  *
006500*================================================================*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*----------------------------------------------------------------*
006900*                  WORKING-STORAGE SECTION                       *
007000*----------------------------------------------------------------*
007100 WORKING-STORAGE SECTION.
007200
007300*--------------------------------------------------------------*
007400*  ABEND-SEQUENCE COUNTER - ONE SHOP-WIDE COPY OF ABENDPGM IS   *
007500*  LOADED PER RUN, SO THIS COUNTS HOW MANY TIMES IT HAS BEEN    *
007600*  CALLED SO FAR IN THE CURRENT RUN - CRB-0011.  PROVIDED IN    *
007700*  BOTH A SIGNED AND AN UNSIGNED VIEW, IN THE SAME MANNER AS    *
007800*  THE SHOP'S OTHER RESULT-CODE WORK AREAS.                     *
007900*--------------------------------------------------------------*
008000 01  WRK-ABEND-SEQ-SINAL           PIC S9(03) COMP VALUE ZERO.
008100 01  FILLER REDEFINES WRK-ABEND-SEQ-SINAL.
008200     05  WRK-ABEND-SEQ-X           PIC X(02).
008300 01  WRK-ABEND-SEQ-DISPLAY         PIC 9(03) VALUE ZERO.
008400 01  FILLER REDEFINES WRK-ABEND-SEQ-DISPLAY.
008500     05  FILLER                    PIC X(01).
008600     05  WRK-ABEND-SEQ-LOW2        PIC 9(02).
008700
008800*--------------------------------------------------------------*
008900*                      LINKAGE SECTION                         *
009000*--------------------------------------------------------------*
009100 LINKAGE SECTION.
009200 01  WRK-ERROR-LOG.
009300     03  WRK-PROGRAM                PIC X(08).
009400     03  WRK-ERROR-MSG               PIC X(30).
009500     03  WRK-ERROR-CODE              PIC X(30).
009600     03  WRK-ERROR-DATE              PIC X(10).
009700     03  WRK-ERROR-TIME              PIC X(08).
009800 01  FILLER REDEFINES WRK-ERROR-LOG.
009900     03  FILLER                      PIC X(38).
010000     03  WRK-ERROR-CODE-FS           PIC X(02).
010100     03  FILLER                      PIC X(28).
010200*================================================================*
010300 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
010400*================================================================*
010500*----------------------------------------------------------------*
010600 0000-MAIN-PROCESS               SECTION.
010700*----------------------------------------------------------------*
010800     ADD 1                       TO WRK-ABEND-SEQ-SINAL.
010900     MOVE WRK-ABEND-SEQ-SINAL    TO WRK-ABEND-SEQ-DISPLAY.
011000
011100     DISPLAY '**********************************'.
011200     DISPLAY '*   CRBOOK ABNORMAL END CALLED   *'.
011300     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
011400     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
011500     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
011600     DISPLAY '*SEQ.: 'WRK-ABEND-SEQ-DISPLAY'                   *'.
011700     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
011800     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
011900     DISPLAY '*ERROR CODE:                     *'.
012000     DISPLAY '* 'WRK-ERROR-CODE' *'.
012100     DISPLAY '*ERROR MESSAGE:                  *'.
012200     DISPLAY '* 'WRK-ERROR-MSG' *'.
012300     DISPLAY '**********************************'.
012400
012500     STOP RUN.
012600*----------------------------------------------------------------*
012700 0000-99-EXIT.                   EXIT.
012800*----------------------------------------------------------------*
