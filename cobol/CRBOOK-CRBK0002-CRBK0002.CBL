000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CRBK0002.
000600 AUTHOR.         D M PRESCOTT.
000700 INSTALLATION.   COLLEGE DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   19/11/1987.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*         COLLEGE DATA PROCESSING CENTER - COBOL UNIT            *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: CRBK0002.                                     *
001600*    ANALYST.....: D M PRESCOTT                                 *
001700*    PROGRAMMER..: R T KHAN                                     *
001800*    DATE........: 19/11/1987                                   *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: COLLEGE ROOM BOOKING SYSTEM - CRBOOK         *
002100*----------------------------------------------------------------*
002200*    GOAL........: ROOM FINDER / MATCHING ENGINE - CALLED BY    *
002300*                  CRBK0001 FOR EVERY CB (CREATE BOOKING)       *
002400*                  TRANSACTION.  GIVEN THE ROOM CATALOGUE, THE  *
002500*                  CURRENT BOOKING TABLE AND A REQUEST, RETURNS *
002600*                  A LIST OF CANDIDATE ROOMS SORTED SMALLEST-   *
002700*                  SUFFICIENT-FIRST.  HOLDS NO FILES OF ITS OWN.*
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK    *
003000*                   NONE - LINKAGE PARAMETERS ONLY.             *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                       *
003300*    CALLS.......:  NONE.                                       *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG...:                                             *
003600*    DATE       BY     TICKET     DESCRIPTION                   *
003700*    19/11/1987 RTK    CRB-0011   INITIAL VERSION - SPLIT OUT   *
003800*                                 OF CRBK0001 AVAILABILITY,     *
003900*                                 CAPACITY AND SORT LOGIC.      *
004000*    02/03/1988 RTK    CRB-0013   FIXED AVAILABILITY TEST - A   *
004100*                                 REQUEST AT THE EXACT END TIME *
004200*                                 OF AN EXISTING BOOKING WAS    *
004300*                                 BEING WRONGLY EXCLUDED.       *
004400*    30/04/1992 HLW    CRB-0034   SORT REWRITTEN AS A STABLE    *
004500*                                 INSERTION SORT - THE OLD      *
004600*                                 BUBBLE SORT DID NOT PRESERVE  *
004700*                                 CATALOGUE ORDER ON TIES.      *
004800*    17/10/1998 HLW    CRB-Y2K1   YEAR-2000 REVIEW - ALL DATE   *
004900*                                 COMPARISONS HERE ARE ON THE   *
005000*                                 FULL 9(08) YYYYMMDD FIELD,    *
005100*                                 NO CENTURY WINDOW IN USE.     *
005200*    12/06/2001 RTK    CRB-0057   CANCELLED BOOKINGS (STATUS    *
005300*                                 NOT 'A') NO LONGER BLOCK A    *
005400*                                 ROOM IN THE AVAILABILITY      *
005500*                                 FILTER - PER REGISTRAR MEMO.  *
005600*----------------------------------------------------------------*
005700*================================================================*
005800*           E N V I R O N M E N T      D I V I S I O N           *
005900*================================================================*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*================================================================*
006800*                  D A T A      D I V I S I O N                  *
006900*================================================================*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*-----------------------------------------------------------------
007300*                  WORKING-STORAGE SECTION                       *
007400*-----------------------------------------------------------------
007500 WORKING-STORAGE SECTION.
007600
007700*--------------------------------------------------------------*
007800*  WORKING SUBSCRIPTS AND COUNTERS.                            *
007900*--------------------------------------------------------------*
008000 77  WRK-ROOM-SUB                 PIC 9(05)  COMP VALUE ZERO.
008100 77  WRK-BKG-SUB                  PIC 9(05)  COMP VALUE ZERO.
008200 77  WRK-OUT-SUB                  PIC 9(05)  COMP VALUE ZERO.
008300 77  WRK-SHIFT-SUB                PIC 9(05)  COMP VALUE ZERO.
008400 77  WRK-INSERT-POS               PIC 9(05)  COMP VALUE ZERO.
008500 77  WRK-END-TIME                 PIC 9(05)  COMP VALUE ZERO.
008600
008700*--------------------------------------------------------------*
008800*  PER-ROOM AVAILABILITY FLAGS - SET 'NO' WHEN A ROOM FAILS    *
008900*  THE AVAILABILITY OR CAPACITY FILTER - CRB-0011.             *
009000*--------------------------------------------------------------*
009100 01  WRK-ROOM-FLAGS.
009200     03  WRK-ROOM-FLAG-ENTRY   OCCURS 10 TIMES
009300                               PIC X(03) VALUE 'YES'.
009400
009500*--------------------------------------------------------------*
009600*  STABLE-SORT WORK AREA - HOLDS THE SURVIVING CANDIDATE ROOM  *
009700*  NUMBERS AND CAPACITIES IN ASCENDING CAPACITY ORDER - THE    *
009800*  INSERTION SORT IN 2300 BUILDS THIS ONE ROOM AT A TIME - CRB-*
009900*  0034.                                                       *
010000*--------------------------------------------------------------*
010100 01  WRK-SORT-WORK-AREA.
010200     03  WRK-SORT-ENTRY        OCCURS 10 TIMES.
010300         05  WRK-SORT-ROOM-NUM    PIC 9(04).
010400         05  WRK-SORT-COMP-CAP    PIC 9(03).
010500         05  FILLER               PIC X(01).
010600
010700*--------------------------------------------------------------*
010800*  DERIVED BOOKED-ROOM END-TIME FOR THE BOOKING CURRENTLY      *
010900*  UNDER TEST IN THE AVAILABILITY FILTER.                      *
011000*--------------------------------------------------------------*
011100 01  WRK-ERROR-LOG.
011200     03  WRK-PROGRAM                  PIC X(08) VALUE 'CRBK0002'.
011300     03  WRK-ERROR-MSG                PIC X(30) VALUE SPACES.
011400     03  WRK-ERROR-CODE               PIC X(30) VALUE SPACES.
011500     03  WRK-ERROR-DATE               PIC X(10) VALUE SPACES.
011600     03  WRK-ERROR-TIME               PIC X(08) VALUE SPACES.
011700
011800*--------------------------------------------------------------*
011900*                      LINKAGE SECTION                         *
012000*--------------------------------------------------------------*
012100 LINKAGE SECTION.
012200
012300*--------------------------------------------------------------*
012400*  THE FIXED 10-ROOM CATALOGUE, PASSED BY THE CALLER - SAME    *
012500*  LAYOUT AS CRBKROM1.                                         *
012600*--------------------------------------------------------------*
012700 01  WRK-ROOM-TABLE.
012800     03  WRK-ROOM-ENTRY        OCCURS 10 TIMES.
012900         05  WRK-ROOM-NUMBER      PIC 9(04).
013000         05  WRK-ROOM-COMP-CAP    PIC 9(03).
013100         05  WRK-ROOM-BRK-CAP     PIC 9(03).
013200         05  WRK-ROOM-PRINTER     PIC X(01).
013300         05  WRK-ROOM-SMARTBD     PIC X(01).
013400         05  FILLER               PIC X(08).
013500
013600*--------------------------------------------------------------*
013700*  THE CALLER'S BOOKING TABLE - ONLY THE FIELDS THE AVAIL-     *
013800*  ABILITY FILTER NEEDS ARE USED BELOW.                        *
013900*--------------------------------------------------------------*
014000 01  WRK-BOOKING-TABLE.
014100     03  WRK-BOOKING-ENTRY     OCCURS 500 TIMES.
014200         05  WRK-BKG-REF-NUM       PIC 9(05).
014300         05  WRK-BKG-STATUS        PIC X(01).
014400         05  WRK-BKG-CLIENT-ID     PIC 9(05).
014500         05  WRK-BKG-CLIENT-NAME   PIC X(30).
014600         05  WRK-BKG-CLIENT-PHONE  PIC X(15).
014700         05  WRK-BKG-CLIENT-EMAIL  PIC X(40).
014800         05  WRK-BKG-ROOM-NUMBER   PIC 9(04).
014900         05  WRK-BKG-DATE          PIC 9(08).
015000         05  WRK-BKG-DATE-YMD  REDEFINES  WRK-BKG-DATE.
015100             07  WRK-BKG-DATE-YYYY PIC 9(04).
015200             07  WRK-BKG-DATE-MM   PIC 9(02).
015300             07  WRK-BKG-DATE-DD   PIC 9(02).
015400         05  WRK-BKG-TIME          PIC 9(04).
015500         05  WRK-BKG-TIME-HHMM REDEFINES  WRK-BKG-TIME.
015600             07  WRK-BKG-TIME-HH   PIC 9(02).
015700             07  WRK-BKG-TIME-MI   PIC 9(02).
015800         05  WRK-BKG-DURATION      PIC 9(02).
015900         05  WRK-BKG-COMP-REQ      PIC 9(03).
016000         05  FILLER                PIC X(03).
016100
016200 01  WRK-BOOKING-COUNT            PIC 9(05)  COMP.
016300
016400*--------------------------------------------------------------*
016500*  THE REQUEST - REQUESTED COMPUTER CAPACITY, DATE, TIME AND   *
016600*  DURATION FOR THE ROOM BEING SOUGHT.                         *
016700*--------------------------------------------------------------*
016800 01  WRK-RF-REQUEST.
016900     03  WRK-RF-REQ-COMP-CAP       PIC 9(03).
017000     03  WRK-RF-REQ-DATE           PIC 9(08).
017100     03  WRK-RF-REQ-DATE-YMD  REDEFINES  WRK-RF-REQ-DATE.
017200         05  WRK-RF-REQ-DATE-YYYY  PIC 9(04).
017300         05  WRK-RF-REQ-DATE-MM    PIC 9(02).
017400         05  WRK-RF-REQ-DATE-DD    PIC 9(02).
017500     03  WRK-RF-REQ-TIME           PIC 9(04).
017600     03  WRK-RF-REQ-TIME-HHMM REDEFINES  WRK-RF-REQ-TIME.
017700         05  WRK-RF-REQ-TIME-HH    PIC 9(02).
017800         05  WRK-RF-REQ-TIME-MI    PIC 9(02).
017900     03  WRK-RF-REQ-DURATION       PIC 9(02).
018000     03  FILLER                    PIC X(03).
018100
018200*--------------------------------------------------------------*
018300*  THE RETURNED CANDIDATE LIST - SMALLEST SUFFICIENT ROOM      *
018400*  FIRST.  THE CALLER BOOKS WRK-RF-CANDIDATE (1).              *
018500*--------------------------------------------------------------*
018600 01  WRK-RF-CANDIDATES.
018700     03  WRK-RF-CANDIDATE      OCCURS 10 TIMES PIC 9(04).
018800     03  FILLER                    PIC X(04).
018900
019000 01  WRK-RF-CAND-COUNT            PIC 9(02)  COMP.
019100*================================================================*
019200 PROCEDURE                       DIVISION  USING
019300         WRK-ROOM-TABLE
019400         WRK-BOOKING-TABLE
019500         WRK-BOOKING-COUNT
019600         WRK-RF-REQUEST
019700         WRK-RF-CANDIDATES
019800         WRK-RF-CAND-COUNT.
019900*================================================================*
020000*----------------------------------------------------------------*
020100 0000-MAIN-PROCESS               SECTION.
020200*----------------------------------------------------------------*
020300     PERFORM 1000-INITIALIZE.
020400     PERFORM 2100-FILTER-AVAILABILITY.
020500     PERFORM 2200-FILTER-CAPACITY.
020600     PERFORM 2300-SORT-CANDIDATES.
020700     PERFORM 2400-RETURN-CANDIDATES.
020800
020900     GOBACK.
021000*----------------------------------------------------------------*
021100 0000-99-EXIT.                   EXIT.
021200*----------------------------------------------------------------*
021300*----------------------------------------------------------------*
021400 1000-INITIALIZE                 SECTION.
021500*----------------------------------------------------------------*
021600     MOVE ZERO                   TO WRK-RF-CAND-COUNT.
021700     MOVE 1                      TO WRK-ROOM-SUB.
021800     PERFORM 1010-RESET-ONE-FLAG
021900             UNTIL WRK-ROOM-SUB GREATER 10.
022000*----------------------------------------------------------------*
022100 1000-99-EXIT.                   EXIT.
022200*----------------------------------------------------------------*
022300*----------------------------------------------------------------*
022400 1010-RESET-ONE-FLAG             SECTION.
022500*----------------------------------------------------------------*
022600     MOVE 'YES'                  TO WRK-ROOM-FLAG-ENTRY
022700                                     (WRK-ROOM-SUB).
022800     ADD 1                       TO WRK-ROOM-SUB.
022900*----------------------------------------------------------------*
023000 1010-99-EXIT.                   EXIT.
023100*----------------------------------------------------------------*
023200*----------------------------------------------------------------*
023300 2100-FILTER-AVAILABILITY        SECTION.
023400*----------------------------------------------------------------*
023500*    FOR EACH ACTIVE BOOKING, EXCLUDE ITS ROOM WHEN THE DATES   *
023600*    MATCH AND THE REQUESTED TIME FALLS AT-OR-BEFORE THE START  *
023700*    OR STRICTLY BEFORE THE END - CRB-0011/CRB-0013/CRB-0057.   *
023800     MOVE 1                      TO WRK-BKG-SUB.
023900     PERFORM 2110-TEST-ONE-BOOKING
024000             UNTIL WRK-BKG-SUB GREATER WRK-BOOKING-COUNT.
024100*----------------------------------------------------------------*
024200 2100-99-EXIT.                   EXIT.
024300*----------------------------------------------------------------*
024400*----------------------------------------------------------------*
024500 2110-TEST-ONE-BOOKING           SECTION.
024600*----------------------------------------------------------------*
024700     IF WRK-BKG-STATUS (WRK-BKG-SUB) EQUAL 'A' AND
024800        WRK-BKG-DATE   (WRK-BKG-SUB) EQUAL WRK-RF-REQ-DATE
024900         COMPUTE WRK-END-TIME =
025000                 WRK-BKG-TIME (WRK-BKG-SUB) +
025100                 (WRK-BKG-DURATION (WRK-BKG-SUB) * 100)
025200         PERFORM 2120-MARK-ROOM-UNAVAILABLE
025300     END-IF.
025400     ADD 1                       TO WRK-BKG-SUB.
025500*----------------------------------------------------------------*
025600 2110-99-EXIT.                   EXIT.
025700*----------------------------------------------------------------*
025800*----------------------------------------------------------------*
025900 2120-MARK-ROOM-UNAVAILABLE      SECTION.
026000*----------------------------------------------------------------*
026100*    CRB-0013: TIME EQUAL TO THE END TIME IS NOT BLOCKED.       *
026200     IF WRK-RF-REQ-TIME LESS OR EQUAL
026300             WRK-BKG-TIME (WRK-BKG-SUB)
026400         PERFORM 2130-FIND-AND-FLAG-ROOM
026500     ELSE
026600     IF WRK-RF-REQ-TIME GREATER WRK-BKG-TIME (WRK-BKG-SUB) AND
026700        WRK-RF-REQ-TIME LESS    WRK-END-TIME
026800         PERFORM 2130-FIND-AND-FLAG-ROOM
026900     END-IF END-IF.
027000*----------------------------------------------------------------*
027100 2120-99-EXIT.                   EXIT.
027200*----------------------------------------------------------------*
027300*----------------------------------------------------------------*
027400 2130-FIND-AND-FLAG-ROOM         SECTION.
027500*----------------------------------------------------------------*
027600     MOVE 1                      TO WRK-ROOM-SUB.
027700     PERFORM 2140-TEST-ONE-ROOM
027800             UNTIL WRK-ROOM-SUB GREATER 10.
027900*----------------------------------------------------------------*
028000 2130-99-EXIT.                   EXIT.
028100*----------------------------------------------------------------*
028200*----------------------------------------------------------------*
028300 2140-TEST-ONE-ROOM              SECTION.
028400*----------------------------------------------------------------*
028500     IF WRK-ROOM-NUMBER (WRK-ROOM-SUB) EQUAL
028600             WRK-BKG-ROOM-NUMBER (WRK-BKG-SUB)
028700         MOVE 'NO '              TO WRK-ROOM-FLAG-ENTRY
028800                                     (WRK-ROOM-SUB)
028900     END-IF.
029000     ADD 1                       TO WRK-ROOM-SUB.
029100*----------------------------------------------------------------*
029200 2140-99-EXIT.                   EXIT.
029300*----------------------------------------------------------------*
029400*----------------------------------------------------------------*
029500 2200-FILTER-CAPACITY            SECTION.
029600*----------------------------------------------------------------*
029700*    EXCLUDE ANY SURVIVING ROOM WHOSE COMPUTER CAPACITY IS      *
029800*    LESS THAN THE REQUESTED CAPACITY - CRB-0011.               *
029900     MOVE 1                      TO WRK-ROOM-SUB.
030000     PERFORM 2210-TEST-ONE-CAPACITY
030100             UNTIL WRK-ROOM-SUB GREATER 10.
030200*----------------------------------------------------------------*
030300 2200-99-EXIT.                   EXIT.
030400*----------------------------------------------------------------*
030500*----------------------------------------------------------------*
030600 2210-TEST-ONE-CAPACITY          SECTION.
030700*----------------------------------------------------------------*
030800     IF WRK-ROOM-FLAG-ENTRY (WRK-ROOM-SUB) EQUAL 'YES' AND
030900        WRK-ROOM-COMP-CAP (WRK-ROOM-SUB) LESS
031000                WRK-RF-REQ-COMP-CAP
031100         MOVE 'NO '              TO WRK-ROOM-FLAG-ENTRY
031200                                     (WRK-ROOM-SUB)
031300     END-IF.
031400     ADD 1                       TO WRK-ROOM-SUB.
031500*----------------------------------------------------------------*
031600 2210-99-EXIT.                   EXIT.
031700*----------------------------------------------------------------*
031800*----------------------------------------------------------------*
031900 2300-SORT-CANDIDATES            SECTION.
032000*----------------------------------------------------------------*
032100*    STABLE INSERTION SORT, ASCENDING BY COMPUTER CAPACITY -    *
032200*    CRB-0034.  ROOMS ARE VISITED IN CATALOGUE ORDER SO TIES    *
032300*    ARE INSERTED AFTER EVERY EQUAL-CAPACITY ROOM ALREADY       *
032400*    PLACED, WHICH KEEPS THE FIRST-LISTED ROOM WINNING TIES.    *
032500     MOVE ZERO                   TO WRK-OUT-SUB.
032600     MOVE 1                      TO WRK-ROOM-SUB.
032700     PERFORM 2310-INSERT-ONE-ROOM
032800             UNTIL WRK-ROOM-SUB GREATER 10.
032900*----------------------------------------------------------------*
033000 2300-99-EXIT.                   EXIT.
033100*----------------------------------------------------------------*
033200*----------------------------------------------------------------*
033300 2310-INSERT-ONE-ROOM            SECTION.
033400*----------------------------------------------------------------*
033500     IF WRK-ROOM-FLAG-ENTRY (WRK-ROOM-SUB) EQUAL 'YES'
033600         PERFORM 2320-FIND-INSERT-POS
033700         PERFORM 2330-SHIFT-UP
033800                 VARYING WRK-SHIFT-SUB FROM WRK-OUT-SUB BY -1
033900                 UNTIL WRK-SHIFT-SUB LESS WRK-INSERT-POS
034000         MOVE WRK-ROOM-NUMBER   (WRK-ROOM-SUB) TO
034100                 WRK-SORT-ROOM-NUM (WRK-INSERT-POS)
034200         MOVE WRK-ROOM-COMP-CAP (WRK-ROOM-SUB) TO
034300                 WRK-SORT-COMP-CAP (WRK-INSERT-POS)
034400         ADD 1                   TO WRK-OUT-SUB
034500     END-IF.
034600     ADD 1                       TO WRK-ROOM-SUB.
034700*----------------------------------------------------------------*
034800 2310-99-EXIT.                   EXIT.
034900*----------------------------------------------------------------*
035000*----------------------------------------------------------------*
035100 2320-FIND-INSERT-POS            SECTION.
035200*----------------------------------------------------------------*
035300*    SCANS THE SORTED WORK AREA FOR THE FIRST SLOT WHOSE        *
035400*    CAPACITY EXCEEDS THE ROOM BEING INSERTED - EQUAL-CAPACITY  *
035500*    SLOTS ARE STEPPED OVER SO TIES KEEP CATALOGUE ORDER.       *
035600     MOVE 1                      TO WRK-INSERT-POS.
035700     PERFORM 2321-BUMP-INSERT-POS
035800             UNTIL WRK-INSERT-POS GREATER WRK-OUT-SUB OR
035900                   WRK-SORT-COMP-CAP (WRK-INSERT-POS) GREATER
036000                           WRK-ROOM-COMP-CAP (WRK-ROOM-SUB).
036100*----------------------------------------------------------------*
036200 2320-99-EXIT.                   EXIT.
036300*----------------------------------------------------------------*
036400*----------------------------------------------------------------*
036500 2321-BUMP-INSERT-POS            SECTION.
036600*----------------------------------------------------------------*
036700     ADD 1                       TO WRK-INSERT-POS.
036800*----------------------------------------------------------------*
036900 2321-99-EXIT.                   EXIT.
037000*----------------------------------------------------------------*
037100*----------------------------------------------------------------*
037200 2330-SHIFT-UP                   SECTION.
037300*----------------------------------------------------------------*
037400     MOVE WRK-SORT-ROOM-NUM  (WRK-SHIFT-SUB) TO
037500             WRK-SORT-ROOM-NUM  (WRK-SHIFT-SUB + 1).
037600     MOVE WRK-SORT-COMP-CAP (WRK-SHIFT-SUB) TO
037700             WRK-SORT-COMP-CAP (WRK-SHIFT-SUB + 1).
037800*----------------------------------------------------------------*
037900 2330-99-EXIT.                   EXIT.
038000*----------------------------------------------------------------*
038100*----------------------------------------------------------------*
038200 2400-RETURN-CANDIDATES          SECTION.
038300*----------------------------------------------------------------*
038400     MOVE WRK-OUT-SUB             TO WRK-RF-CAND-COUNT.
038500     MOVE 1                       TO WRK-OUT-SUB.
038600     PERFORM 2410-COPY-ONE-CANDIDATE
038700             UNTIL WRK-OUT-SUB GREATER WRK-RF-CAND-COUNT.
038800*----------------------------------------------------------------*
038900 2400-99-EXIT.                   EXIT.
039000*----------------------------------------------------------------*
039100*----------------------------------------------------------------*
039200 2410-COPY-ONE-CANDIDATE         SECTION.
039300*----------------------------------------------------------------*
039400     MOVE WRK-SORT-ROOM-NUM (WRK-OUT-SUB) TO
039500             WRK-RF-CANDIDATE (WRK-OUT-SUB).
039600     ADD 1                       TO WRK-OUT-SUB.
039700*----------------------------------------------------------------*
039800 2410-99-EXIT.                   EXIT.
039900*----------------------------------------------------------------*
