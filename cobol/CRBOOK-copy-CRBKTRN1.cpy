000100*--------------------------------------------------------------*
000200*  CRBKTRN1  -  DAILY TRANSACTION RECORD LAYOUT (CRBOOK PROJ.) *
000300*  ONE ENTRY PER REQUEST IN ARRIVAL ORDER.  TXN-CODE SELECTS   *
000400*  WHICH OF THE REMAINING FIELDS ARE MEANINGFUL -             *
000500*     AC = ADD CLIENT        CB = CREATE BOOKING               *
000600*     XB = CANCEL BOOKING    FB = FIND BOOKING                 *
000700*     RN = REPORT BY NAME    RD = REPORT BY DATE RANGE         *
000800*--------------------------------------------------------------*
000900    03  TXN-CODE                     PIC X(02).
001000        88  TXN-IS-ADD-CLIENT        VALUE 'AC'.
001100        88  TXN-IS-CREATE-BOOKING    VALUE 'CB'.
001200        88  TXN-IS-CANCEL-BOOKING    VALUE 'XB'.
001300        88  TXN-IS-FIND-BOOKING      VALUE 'FB'.
001400        88  TXN-IS-REPORT-BY-NAME    VALUE 'RN'.
001500        88  TXN-IS-REPORT-BY-DATE    VALUE 'RD'.
001600    03  TXN-CLIENT-ID                PIC 9(05).
001700    03  TXN-NAME                     PIC X(30).
001800    03  TXN-PHONE                    PIC X(15).
001900    03  TXN-EMAIL                    PIC X(40).
002000    03  TXN-COMP-REQ                 PIC 9(03).
002100    03  TXN-DURATION                 PIC 9(02).
002200    03  TXN-DATE                     PIC 9(08).
002300    03  TXN-DATE-YMD  REDEFINES  TXN-DATE.
002400        05  TXN-DATE-YYYY            PIC 9(04).
002500        05  TXN-DATE-MM              PIC 9(02).
002600        05  TXN-DATE-DD              PIC 9(02).
002700    03  TXN-TIME                     PIC 9(04).
002800    03  TXN-DATE-2                    PIC 9(08).
002900    03  TXN-DATE-2-YMD  REDEFINES  TXN-DATE-2.
003000        05  TXN-DATE-2-YYYY          PIC 9(04).
003100        05  TXN-DATE-2-MM            PIC 9(02).
003200        05  TXN-DATE-2-DD            PIC 9(02).
003300    03  TXN-REF-NUM                  PIC 9(05).
003400    03  FILLER                       PIC X(03).
