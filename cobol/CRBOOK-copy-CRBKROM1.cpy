000100*--------------------------------------------------------------*
000200*  CRBKROM1  -  ROOM CATALOGUE ENTRY LAYOUT  (CRBOOK PROJECT)  *
000300*  THE CATALOGUE IS FIXED AT TEN ROOMS AND IS NOT MAINTAINED   *
000400*  BY TRANSACTION - IT IS LOADED BY VALUE CLAUSE IN CRBK0001   *
000500*  AND PASSED TO THE ROOM FINDER (CRBK0002) ON EVERY CB TXN.   *
000600*--------------------------------------------------------------*
000700    03  ROOM-NUMBER                 PIC 9(04).
000800    03  ROOM-COMP-CAP                PIC 9(03).
000900    03  ROOM-BRK-CAP                 PIC 9(03).
001000    03  ROOM-PRINTER                 PIC X(01).
001100    03  ROOM-SMARTBD                 PIC X(01).
001200    03  FILLER                       PIC X(08).
