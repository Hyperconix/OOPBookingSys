000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CRBK0001.
000600 AUTHOR.         D M PRESCOTT.
000700 INSTALLATION.   COLLEGE DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   14/03/1987.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*         COLLEGE DATA PROCESSING CENTER - COBOL UNIT            *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: CRBK0001.                                     *
001600*    ANALYST.....: D M PRESCOTT                                  *
001700*    PROGRAMMER..: D M PRESCOTT                                  *
001800*    DATE........: 14/03/1987                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: COLLEGE ROOM BOOKING SYSTEM - CRBOOK          *
002100*----------------------------------------------------------------*
002200*    GOAL........: MAINTAIN THE CLIENT AND BOOKING MASTERS FROM  *
002300*                  THE DAILY TRANSACTION FILE AND PRINT THE      *
002400*                  CONFIRMATION / REPORT LISTING.                *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   CLIENTF         00100       CRBKCLI1         *
002800*                   BOOKINGF        00120       CRBKBKG1         *
002900*                   TRANSINF        00125       CRBKTRN1         *
003000*                   REPORTF         00132       NONE             *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*    CALLS.......:  CRBK0002 (ROOM FINDER)  ABENDPGM (ABEND)     *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG...:                                              *
003600*    DATE       BY     TICKET     DESCRIPTION                    *
003700*    14/03/1987 DMP    CRB-0001   INITIAL VERSION - CLIENT       *
003800*                                 REGISTRY (AC) ONLY.            *
003900*    02/06/1987 DMP    CRB-0004   ADDED BOOKING MANAGER (CB/XB)  *
004000*                                 AND THE FIXED ROOM CATALOGUE.  *
004100*    19/11/1987 RTK    CRB-0011   ADDED CALL TO CRBK0002 ROOM    *
004200*                                 FINDER - AVAILABILITY, CAPACITY*
004300*                                 AND BEST-MATCH SORT MOVED OUT  *
004400*                                 OF THIS PROGRAM.               *
004500*    05/02/1989 RTK    CRB-0019   ADDED FB (FIND BOOKING) AND    *
004600*                                 RN (REPORT BY NAME).           *
004700*    21/09/1990 DMP    CRB-0027   ADDED RD (REPORT BY DATE RANGE)*
004800*    30/04/1992 HLW    CRB-0033   FIXED FIELD ORDER ON THE RD    *
004900*                                 REPORT BLOCK - ROOM NUMBER AND *
005000*                                 EMAIL ADDRESS INTERLEAVED.     *
005100*    11/01/1993 HLW    CRB-0036   CLIENT-ID AND REF-NUM COUNTERS *
005200*                                 NOW SEEDED FROM THE MASTER     *
005300*                                 FILES ON RESTART INSTEAD OF    *
005400*                                 ALWAYS STARTING AT ZERO.       *
005500*    08/07/1994 DMP    CRB-0041   ADDED END-OF-RUN TOTALS BLOCK. *
005600*    23/03/1996 RTK    CRB-0048   OPENING-HOURS CHECK REWORKED   *
005700*                                 MATCH THE REGISTRAR'S RULING  *
005800*                                 A 09:00 START IS ALWAYS TAKEN.*
005900*    17/10/1998 HLW    CRB-Y2K1   YEAR-2000 REVIEW - WRK-SYSTEM-*
006000*                                 DATE EXPANSION TO YYYY CHECKED*
006100*                                 NO CENTURY WINDOW LOGIC NEEDED*
006200*                                 SINCE CLI-DATE/BKG-DATE ARE   *
006300*                                 ALREADY STORED 9(08) YYYYMMDD.*
006400*    04/02/1999 HLW    CRB-Y2K2   CONFIRMED CSRG-STYLE CENTURY  *
006500*                                 ADD (ADD 2000 TO YY) IN 9000  *
006600*                                 FOR THE RUN-DATE BANNER ONLY,*
006700*                                 NOT FOR ANY STORED KEY FIELD.  *
006800*    12/06/2001 RTK    CRB-0057   CLIENT SEARCH NO LONGER EXITS  *
006900*                                 EARLY ON FIRST MATCH - LAST    *
007000*                                 MATCHING ENTRY NOW WINS, PER   *
007100*                                 REGISTRAR MEMO OF 30/05/2001.  *
007200*----------------------------------------------------------------*
007300*================================================================*
007400*           E N V I R O N M E N T      D I V I S I O N           *
007500*================================================================*
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300
008400     SELECT CLIENT-FILE   ASSIGN TO UTS-S-CLIENTF
008500      ORGANIZATION IS     SEQUENTIAL
008600      ACCESS MODE  IS     SEQUENTIAL
008700      FILE STATUS  IS     WRK-FS-CLIENT-FILE.
008800
008900     SELECT BOOKING-FILE  ASSIGN TO UTS-S-BOOKINGF
009000      ORGANIZATION IS     SEQUENTIAL
009100      ACCESS MODE  IS     SEQUENTIAL
009200      FILE STATUS  IS     WRK-FS-BOOKING-FILE.
009300
009400     SELECT TRANSACTION-FILE  ASSIGN TO UTS-S-TRANSINF
009500      ORGANIZATION IS     SEQUENTIAL
009600      ACCESS MODE  IS     SEQUENTIAL
009700      FILE STATUS  IS     WRK-FS-TRANSACTION-FILE.
009800
009900     SELECT REPORT-FILE   ASSIGN TO UTS-S-REPORTF
010000      ORGANIZATION IS     LINE SEQUENTIAL
010100      ACCESS MODE  IS     SEQUENTIAL
010200      FILE STATUS  IS     WRK-FS-REPORT-FILE.
010300
010400*================================================================*
010500*                  D A T A      D I V I S I O N                  *
010600*================================================================*
010700 DATA DIVISION.
010800 FILE SECTION.
010900*
011000 FD  CLIENT-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORD   IS STANDARD
011300     BLOCK CONTAINS 00 RECORDS.
011400 01  FD-REG-CLIENT-FILE       PIC X(100).
011500
011600 FD  BOOKING-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORD   IS STANDARD
011900     BLOCK CONTAINS 00 RECORDS.
012000 01  FD-REG-BOOKING-FILE      PIC X(120).
012100
012200 FD  TRANSACTION-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORD   IS STANDARD
012500     BLOCK CONTAINS 00 RECORDS.
012600 01  FD-REG-TRANSACTION-FILE  PIC X(125).
012700
012800 FD  REPORT-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORD   IS STANDARD.
013100 01  FD-REG-REPORT-FILE       PIC X(132).
013200
013300*----------------------------------------------------------------*
013400*                  WORKING-STORAGE SECTION                       *
013500*----------------------------------------------------------------*
013600 WORKING-STORAGE SECTION.
013700
013800*--------------------------------------------------------------*
013900*  RUN COUNTERS - END-OF-RUN TOTALS BLOCK (3000-FINALIZE).     *
014000*--------------------------------------------------------------*
014100 77  WRK-TXN-READ-COUNT           PIC 9(05)  COMP VALUE ZERO.
014200 77  WRK-CLIENTS-ADDED-COUNT      PIC 9(05)  COMP VALUE ZERO.
014300 77  WRK-BOOKINGS-CREATED-COUNT   PIC 9(05)  COMP VALUE ZERO.
014400 77  WRK-BOOKINGS-CANCELLED-COUNT PIC 9(05)  COMP VALUE ZERO.
014500 77  WRK-TXN-REJECTED-COUNT       PIC 9(05)  COMP VALUE ZERO.
014600
014700*--------------------------------------------------------------*
014800*  TABLE SIZES, COUNTERS AND SUBSCRIPTS - ALL COMP PER SHOP     *
014900*  STANDARD FOR COUNTERS, SUBSCRIPTS AND ACCUMULATORS.          *
015000*--------------------------------------------------------------*
015100 77  WRK-CLIENT-COUNT             PIC 9(05)  COMP VALUE ZERO.
015200 77  WRK-BOOKING-COUNT            PIC 9(05)  COMP VALUE ZERO.
015300 77  WRK-NEXT-CLI-ID              PIC 9(05)  COMP VALUE ZERO.
015400 77  WRK-NEXT-REF-NUM             PIC 9(05)  COMP VALUE ZERO.
015500 77  WRK-CLI-SUB                  PIC 9(05)  COMP VALUE ZERO.
015600 77  WRK-BKG-SUB                  PIC 9(05)  COMP VALUE ZERO.
015700 77  WRK-ROOM-SUB                 PIC 9(02)  COMP VALUE ZERO.
015800 77  WRK-RESULT-NO                PIC 9(05)  COMP VALUE ZERO.
015900 77  WRK-FOUND-CLI-SUB            PIC 9(05)  COMP VALUE ZERO.
016000 77  WRK-FOUND-BKG-SUB            PIC 9(05)  COMP VALUE ZERO.
016100 77  WRK-RF-CAND-COUNT            PIC 9(02)  COMP VALUE ZERO.
016200 77  WRK-CHAR-SUB                 PIC 9(02)  COMP VALUE ZERO.
016300 77  WRK-END-TIME                 PIC 9(06)  COMP VALUE ZERO.
016400
016500 77  WRK-TRANSACTION-EOF          PIC X(03)  VALUE SPACES.
016600 77  WRK-CLI-LOAD-EOF             PIC X(03)  VALUE 'NO '.
016700 77  WRK-BKG-LOAD-EOF             PIC X(03)  VALUE 'NO '.
016800 77  WRK-CLIENT-FOUND-SW          PIC X(03)  VALUE 'NO '.
016900 77  WRK-BOOKING-FOUND-SW         PIC X(03)  VALUE 'NO '.
017000 77  WRK-VALID-SW                 PIC X(03)  VALUE 'YES'.
017100 77  WRK-RESULT-CODE              PIC S9(02) COMP VALUE ZERO.
017200 77  WRK-LAST-POS                 PIC 9(02)  COMP VALUE ZERO.
017300 77  WRK-EDIT-NUM5                PIC 9(05)       VALUE ZERO.
017400 77  WRK-AT-SIGN-COUNT            PIC 9(02)  COMP VALUE ZERO.
017500 77  WRK-DOT-COUNT                PIC 9(02)  COMP VALUE ZERO.
017600
017700*DATA FOR ERROR LOG (SHARED SHOP ABEND CONVENTION):
017800 01  WRK-ERROR-LOG.
017900     03  WRK-PROGRAM               PIC X(08) VALUE
018000                                                 'CRBK0001'.
018100     03  WRK-ERROR-MSG             PIC X(30) VALUE SPACES.
018200     03  WRK-ERROR-CODE            PIC X(30) VALUE SPACES.
018300     03  WRK-ERROR-DATE            PIC X(10) VALUE SPACES.
018400     03  WRK-ERROR-TIME            PIC X(08) VALUE SPACES.
018500
018600*ABENDING PROGRAM:
018700 77  WRK-ABEND-PGM                 PIC X(08) VALUE
018800                                                 'ABENDPGM'.
018900*ROOM FINDER SUBPROGRAM:
019000 77  WRK-ROOMFIND-PGM              PIC X(08) VALUE
019100                                                 'CRBK0002'.
019200
019300 01  WRK-FILE-STATUS.
019400     03  WRK-FS-CLIENT-FILE        PIC 9(02) VALUE ZEROS.
019500     03  WRK-FS-BOOKING-FILE       PIC 9(02) VALUE ZEROS.
019600     03  WRK-FS-TRANSACTION-FILE   PIC 9(02) VALUE ZEROS.
019700     03  WRK-FS-REPORT-FILE        PIC 9(02) VALUE ZEROS.
019800     03  FILLER                    PIC X(02).
019900
020000 01  WRK-TRANSACTION-REG.
020100     COPY 'CRBKTRN1'.
020200
020300*--------------------------------------------------------------*
020400*  FIXED ROOM CATALOGUE - TEN ROOMS, LOADED BY VALUE IN         *
020500*  CATALOGUE ORDER.  THE ORDER MATTERS: THE BEST-MATCH SORT     *
020600*  IN CRBK0002 IS A STABLE SORT AND TIES BREAK ON THIS ORDER.   *
020700*--------------------------------------------------------------*
020800 01  WRK-ROOM-CATALOGUE-INIT.
020900     03  FILLER  PIC X(20) VALUE '0004000012NN        '.
021000     03  FILLER  PIC X(20) VALUE '0008018010YY        '.
021100     03  FILLER  PIC X(20) VALUE '0011020000YY        '.
021200     03  FILLER  PIC X(20) VALUE '0012006000NY        '.
021300     03  FILLER  PIC X(20) VALUE '0014018002YY        '.
021400     03  FILLER  PIC X(20) VALUE '0013018010YY        '.
021500     03  FILLER  PIC X(20) VALUE '0201014010YY        '.
021600     03  FILLER  PIC X(20) VALUE '0071000020YN        '.
021700     03  FILLER  PIC X(20) VALUE '0009018000YY        '.
021800     03  FILLER  PIC X(20) VALUE '0100012006YY        '.
021900*--------------------------------------------------------------*
022000*  REDEFINITION OF THE LITERAL TABLE ABOVE AS A SEARCHABLE,     *
022100*  10-ENTRY ROOM CATALOGUE TABLE (CRBKROM1 SHAPE).              *
022200*--------------------------------------------------------------*
022300 01  WRK-ROOM-TABLE  REDEFINES  WRK-ROOM-CATALOGUE-INIT.
022400     03  WRK-ROOM-ENTRY  OCCURS 10 TIMES.
022500         05  WRK-ROOM-NUMBER        PIC 9(04).
022600         05  WRK-ROOM-COMP-CAP      PIC 9(03).
022700         05  WRK-ROOM-BRK-CAP       PIC 9(03).
022800         05  WRK-ROOM-PRINTER       PIC X(01).
022900         05  WRK-ROOM-SMARTBD       PIC X(01).
023000         05  FILLER                 PIC X(08).
023100
023200*--------------------------------------------------------------*
023300*  IN-MEMORY CLIENT TABLE - LOADED FROM CLIENT-FILE AT 1200,    *
023400*  ADDED TO BY 2500-ADD-CLIENT, REWRITTEN BY 3100 AT END OF     *
023500*  RUN.  500 ENTRIES IS THE SHOP'S CURRENT DAILY BATCH WINDOW.  *
023600*--------------------------------------------------------------*
023700 01  WRK-CLIENT-TABLE.
023800     03  WRK-CLIENT-ENTRY  OCCURS 500 TIMES.
023900         05  WRK-CLI-ID             PIC 9(05).
024000         05  WRK-CLI-NAME           PIC X(30).
024100         05  WRK-CLI-PHONE          PIC X(15).
024200         05  WRK-CLI-EMAIL          PIC X(40).
024300         05  FILLER                 PIC X(10).
024400
024500*--------------------------------------------------------------*
024600*  IN-MEMORY BOOKING TABLE - LOADED FROM BOOKING-FILE AT 1200, *
024700*  ADDED TO BY 2600, MARKED 'C' BY 2700, REWRITTEN BY 3200.     *
024800*--------------------------------------------------------------*
024900 01  WRK-BOOKING-TABLE.
025000     03  WRK-BOOKING-ENTRY  OCCURS 500 TIMES.
025100         05  WRK-BKG-REF-NUM        PIC 9(05).
025200         05  WRK-BKG-STATUS         PIC X(01).
025300         05  WRK-BKG-CLIENT-ID      PIC 9(05).
025400         05  WRK-BKG-CLIENT-NAME    PIC X(30).
025500         05  WRK-BKG-CLIENT-PHONE   PIC X(15).
025600         05  WRK-BKG-CLIENT-EMAIL   PIC X(40).
025700         05  WRK-BKG-ROOM-NUMBER    PIC 9(04).
025800         05  WRK-BKG-DATE           PIC 9(08).
025900         05  WRK-BKG-DATE-YMD  REDEFINES  WRK-BKG-DATE.
026000             07  WRK-BKG-DATE-YYYY  PIC 9(04).
026100             07  WRK-BKG-DATE-MM    PIC 9(02).
026200             07  WRK-BKG-DATE-DD    PIC 9(02).
026300         05  WRK-BKG-TIME           PIC 9(04).
026400         05  WRK-BKG-TIME-HHMM REDEFINES  WRK-BKG-TIME.
026500             07  WRK-BKG-TIME-HH    PIC 9(02).
026600             07  WRK-BKG-TIME-MI    PIC 9(02).
026700         05  WRK-BKG-DURATION       PIC 9(02).
026800         05  WRK-BKG-COMP-REQ       PIC 9(03).
026900         05  FILLER                 PIC X(03).
027000
027100*--------------------------------------------------------------*
027200*  ROOM FINDER (CRBK0002) CALL AREA - CANDIDATE LIST COMES      *
027300*  BACK ALREADY FILTERED, SORTED AND STABLE; THIS PROGRAM ONLY  *
027400*  TAKES WRK-RF-CANDIDATE(1) WHEN WRK-RF-CAND-COUNT > 0.        *
027500*--------------------------------------------------------------*
027600 01  WRK-RF-REQUEST.
027700     03  WRK-RF-REQ-COMP-CAP        PIC 9(03).
027800     03  WRK-RF-REQ-DATE            PIC 9(08).
027900     03  WRK-RF-REQ-TIME            PIC 9(04).
028000     03  WRK-RF-REQ-DURATION        PIC 9(02).
028100     03  FILLER                     PIC X(03).
028200 01  WRK-RF-CANDIDATES.
028300     03  WRK-RF-CANDIDATE  OCCURS 10 TIMES  PIC 9(04).
028400     03  FILLER                     PIC X(04).
028500
028600*--------------------------------------------------------------*
028700*  NAME VALIDATION WORK AREA - SCANNED CHARACTER BY CHARACTER  *
028800*  SO THE NAME MUST BEGIN WITH A LETTER AND CONTAIN ONLY        *
028900*  LETTERS AND SPACES AFTER THAT.                               *
029000*--------------------------------------------------------------*
029100 01  WRK-VALIDATE-NAME             PIC X(30).
029200 01  WRK-NAME-CHAR-TABLE  REDEFINES  WRK-VALIDATE-NAME.
029300     03  WRK-NAME-CHAR  OCCURS 30 TIMES  PIC X(01).
029400 01  WRK-FOLDED-NAME               PIC X(30).
029500
029600*--------------------------------------------------------------*
029700*  CASE-FOLD TABLES FOR THE RN CASE-INSENSITIVE NAME COMPARE -  *
029800*  INSPECT CONVERTING, NOT AN INTRINSIC FUNCTION - CRB-0019.    *
029900*--------------------------------------------------------------*
030000 01  WRK-LOWER-ALPHABET    PIC X(26) VALUE
030100                                'abcdefghijklmnopqrstuvwxyz'.
030200 01  WRK-UPPER-ALPHABET    PIC X(26) VALUE
030300                                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030400
030500*--------------------------------------------------------------*
030600*  PHONE VALIDATION WORK AREA - THE THREE UK MOBILE FORMATS     *
030700*  ARE TOLD APART BY THEIR LEADING CHARACTERS, THEN CHECKED AS  *
030800*  UP TO FOUR BLANK-DELIMITED GROUPS.                           *
030900*--------------------------------------------------------------*
031000 01  WRK-VALIDATE-PHONE            PIC X(15).
031100 01  WRK-PHONE-TOKENS.
031200     03  WRK-PH-TOK1                PIC X(07).
031300     03  WRK-PH-TOK2                PIC X(07).
031400     03  WRK-PH-TOK3                PIC X(07).
031500     03  WRK-PH-TOK4                PIC X(07).
031600 01  WRK-PH-TOK-CHARS  REDEFINES  WRK-PHONE-TOKENS.
031700     03  WRK-PH-CHAR  OCCURS 28 TIMES  PIC X(01).
031800
031900*--------------------------------------------------------------*
032000*  E-MAIL VALIDATION WORK AREA - LOCAL PART, DOMAIN LABEL AND   *
032100*  TWO/THREE LETTER TOP-LEVEL DOMAIN.                           *
032200*--------------------------------------------------------------*
032300 01  WRK-VALIDATE-EMAIL            PIC X(40).
032400 01  WRK-EMAIL-LOCAL               PIC X(40).
032500 01  WRK-EMAIL-LOCAL-CHARS  REDEFINES  WRK-EMAIL-LOCAL.
032600     03  WRK-EL-CHAR  OCCURS 40 TIMES  PIC X(01).
032700 01  WRK-EMAIL-AT-REST             PIC X(40).
032800 01  WRK-EMAIL-DOMAIN              PIC X(40).
032900 01  WRK-EMAIL-DOMAIN-CHARS  REDEFINES  WRK-EMAIL-DOMAIN.
033000     03  WRK-ED-CHAR  OCCURS 40 TIMES  PIC X(01).
033100 01  WRK-EMAIL-TLD                 PIC X(40).
033200
033300*WORKING DATA FOR THE SYSTEM DATE AND TIME.
033400 01  WRK-SYSTEM-DATE.
033500     03  YY                        PIC 9(02) VALUE ZEROS.
033600     03  MM                        PIC 9(02) VALUE ZEROS.
033700     03  DD                        PIC 9(02) VALUE ZEROS.
033800*
033900 01  WRK-DATE-FORMATTED.
034000     03  DD-FORMATTED              PIC 9(02) VALUE ZEROS.
034100     03  FILLER                    PIC X(01) VALUE '-'.
034200     03  MM-FORMATTED              PIC 9(02) VALUE ZEROS.
034300     03  FILLER                    PIC X(01) VALUE '-'.
034400     03  YYYY-FORMATTED            PIC 9(04) VALUE ZEROS.
034500*
034600 01  WRK-SYSTEM-TIME.
034700     03  HOUR                      PIC 9(02) VALUE ZEROS.
034800     03  MINUTE                    PIC 9(02) VALUE ZEROS.
034900     03  SECOND                    PIC 9(02) VALUE ZEROS.
035000     03  HUNDREDTH                 PIC 9(02) VALUE ZEROS.
035100*
035200 01  WRK-TIME-FORMATTED.
035300     03  HOUR-FORMATTED            PIC 9(02) VALUE ZEROS.
035400     03  FILLER                    PIC X(01) VALUE ':'.
035500     03  MINUTE-FORMATTED          PIC 9(02) VALUE ZEROS.
035600     03  FILLER                    PIC X(01) VALUE ':'.
035700     03  SECOND-FORMATTED          PIC 9(02) VALUE ZEROS.
035800
035900 01  WRK-WHEN-COMPILED.
036000     03  MM-COMPILED               PIC X(02) VALUE SPACES.
036100     03  FILLER                    PIC X(01) VALUE '/'.
036200     03  DD-COMPILED               PIC X(02) VALUE SPACES.
036300     03  FILLER                    PIC X(01) VALUE '/'.
036400     03  YY-COMPILED                PIC X(02) VALUE SPACES.
036500     03  HOUR-COMPILED              PIC X(02) VALUE SPACES.
036600     03  FILLER                     PIC X(01) VALUE '-'.
036700     03  MINUTE-COMPILED            PIC X(02) VALUE SPACES.
036800     03  FILLER                     PIC X(01) VALUE '-'.
036900     03  SECOND-COMPILED            PIC X(02) VALUE SPACES.
037000
037100*--------------------------------------------------------------*
037200*  PRINT LINE WORK AREAS - REPORT-FILE IS 132 COLUMNS.          *
037300*--------------------------------------------------------------*
037400 01  WRK-PRINT-LINE                PIC X(132) VALUE SPACES.
037500 01  WRK-BLANK-LINE                PIC X(132) VALUE SPACES.
037600
037700 01  WRK-DATE-DISPLAY.
037800     03  WRK-DATE-DISP-YYYY         PIC 9(04).
037900     03  FILLER                     PIC X(01) VALUE '-'.
038000     03  WRK-DATE-DISP-MM           PIC 9(02).
038100     03  FILLER                     PIC X(01) VALUE '-'.
038200     03  WRK-DATE-DISP-DD           PIC 9(02).
038300
038400 01  WRK-TIME-DISPLAY.
038500     03  WRK-TIME-DISP-HH           PIC 9(02).
038600     03  FILLER                     PIC X(01) VALUE ':'.
038700     03  WRK-TIME-DISP-MI           PIC 9(02).
038800
038900*================================================================*
039000 PROCEDURE                       DIVISION.
039100*================================================================*
039200*----------------------------------------------------------------*
039300 0000-MAIN-PROCESS               SECTION.
039400*----------------------------------------------------------------*
039500     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
039600
039700     PERFORM 1000-INITIALIZE.
039800
039900     PERFORM 2000-PROCESS-TRANSACTION
040000             UNTIL WRK-TRANSACTION-EOF EQUAL 'END'.
040100
040200     PERFORM 3000-FINALIZE.
040300*----------------------------------------------------------------*
040400 0000-99-EXIT.                   EXIT.
040500*----------------------------------------------------------------*
040600*----------------------------------------------------------------*
040700 1000-INITIALIZE                 SECTION.
040800*----------------------------------------------------------------*
040900     PERFORM 9000-GET-DATE-TIME.
041000
041100     INITIALIZE WRK-TRANSACTION-REG.
041200
041300     OPEN INPUT  CLIENT-FILE
041400                 BOOKING-FILE
041500                 TRANSACTION-FILE
041600          OUTPUT REPORT-FILE.
041700
041800     MOVE 'OPEN FILE CLIENTF'     TO WRK-ERROR-MSG.
041900     PERFORM 8100-TEST-FS-CLIENT-FILE.
042000
042100     MOVE 'OPEN FILE BOOKINGF'    TO WRK-ERROR-MSG.
042200     PERFORM 8200-TEST-FS-BOOKING-FILE.
042300
042400     MOVE 'OPEN FILE TRANSINF'    TO WRK-ERROR-MSG.
042500     PERFORM 8300-TEST-FS-TRANSACTION-FILE.
042600
042700     MOVE 'OPEN FILE REPORTF'     TO WRK-ERROR-MSG.
042800     PERFORM 8400-TEST-FS-REPORT-FILE.
042900
043000     PERFORM 1200-LOAD-CLIENT-TABLE.
043100     PERFORM 1300-LOAD-BOOKING-TABLE.
043200
043300     CLOSE CLIENT-FILE BOOKING-FILE.
043400
043500     PERFORM 2100-READ-TRANSACTION.
043600*----------------------------------------------------------------*
043700 1000-99-EXIT.                   EXIT.
043800*----------------------------------------------------------------*
043900*----------------------------------------------------------------*
044000 1200-LOAD-CLIENT-TABLE          SECTION.
044100*----------------------------------------------------------------*
044200*    SEEDS WRK-CLIENT-TABLE AND WRK-NEXT-CLI-ID FROM THE MASTER. *
044300*    CRB-0036: COUNTERS NO LONGER ALWAYS START AT ZERO - THE     *
044400*    NEXT CLIENT ID CONTINUES ON FROM THE LAST RUN.              *
044500     MOVE ZERO                   TO WRK-CLIENT-COUNT.
044600     MOVE 'NO '                  TO WRK-CLI-LOAD-EOF.
044700
044800     PERFORM 1210-READ-CLIENT-RECORD
044900             UNTIL WRK-CLI-LOAD-EOF EQUAL 'YES'.
045000
045100     COMPUTE WRK-NEXT-CLI-ID  =  WRK-CLIENT-COUNT + 1.
045200*----------------------------------------------------------------*
045300 1200-99-EXIT.                   EXIT.
045400*----------------------------------------------------------------*
045500*----------------------------------------------------------------*
045600 1210-READ-CLIENT-RECORD         SECTION.
045700*----------------------------------------------------------------*
045800     READ CLIENT-FILE
045900          INTO WRK-CLIENT-ENTRY (WRK-CLIENT-COUNT + 1)
046000          AT END
046100             MOVE 'YES'          TO WRK-CLI-LOAD-EOF
046200     END-READ.
046300
046400     IF WRK-CLI-LOAD-EOF NOT EQUAL 'YES'
046500         ADD 1                   TO WRK-CLIENT-COUNT
046600     END-IF.
046700*----------------------------------------------------------------*
046800 1210-99-EXIT.                   EXIT.
046900*----------------------------------------------------------------*
047000*----------------------------------------------------------------*
047100 1300-LOAD-BOOKING-TABLE         SECTION.
047200*----------------------------------------------------------------*
047300*    SEEDS WRK-BOOKING-TABLE AND WRK-NEXT-REF-NUM FROM THE       *
047400*    MASTER.  CANCELLED BOOKINGS STAY IN THE FILE MARKED 'C' SO  *
047500*    THE FILE IS ALWAYS IN CONTIGUOUS REF-NUM ORDER - CRB-0036.  *
047600     MOVE ZERO                   TO WRK-BOOKING-COUNT.
047700     MOVE 'NO '                  TO WRK-BKG-LOAD-EOF.
047800
047900     PERFORM 1310-READ-BOOKING-RECORD
048000             UNTIL WRK-BKG-LOAD-EOF EQUAL 'YES'.
048100
048200     COMPUTE WRK-NEXT-REF-NUM  =  WRK-BOOKING-COUNT + 1.
048300*----------------------------------------------------------------*
048400 1300-99-EXIT.                   EXIT.
048500*----------------------------------------------------------------*
048600*----------------------------------------------------------------*
048700 1310-READ-BOOKING-RECORD        SECTION.
048800*----------------------------------------------------------------*
048900     READ BOOKING-FILE
049000          INTO WRK-BOOKING-ENTRY (WRK-BOOKING-COUNT + 1)
049100          AT END
049200             MOVE 'YES'          TO WRK-BKG-LOAD-EOF
049300     END-READ.
049400
049500     IF WRK-BKG-LOAD-EOF NOT EQUAL 'YES'
049600         ADD 1                   TO WRK-BOOKING-COUNT
049700     END-IF.
049800*----------------------------------------------------------------*
049900 1310-99-EXIT.                   EXIT.
050000*----------------------------------------------------------------*
050100*----------------------------------------------------------------*
050200 2000-PROCESS-TRANSACTION        SECTION.
050300*----------------------------------------------------------------*
050400     ADD 1                       TO WRK-TXN-READ-COUNT.
050500     MOVE 'YES'                  TO WRK-VALID-SW.
050600
050700     IF TXN-IS-ADD-CLIENT
050800         PERFORM 2500-ADD-CLIENT
050900     ELSE
051000     IF TXN-IS-CREATE-BOOKING
051100         PERFORM 2600-CREATE-BOOKING
051200     ELSE
051300     IF TXN-IS-CANCEL-BOOKING
051400         PERFORM 2700-CANCEL-BOOKING
051500     ELSE
051600     IF TXN-IS-FIND-BOOKING
051700         PERFORM 2800-FIND-BOOKING
051800     ELSE
051900     IF TXN-IS-REPORT-BY-NAME
052000         PERFORM 2900-REPORT-BY-NAME
052100     ELSE
052200     IF TXN-IS-REPORT-BY-DATE
052300         PERFORM 2950-REPORT-BY-DATE-RANGE
052400     ELSE
052500         ADD 1                   TO WRK-TXN-REJECTED-COUNT
052600         MOVE SPACES             TO WRK-PRINT-LINE
052700         STRING 'Unrecognised Transaction Code: '
052800                TXN-CODE    DELIMITED BY SIZE
052900                INTO WRK-PRINT-LINE
053000         END-STRING
053100         PERFORM 9300-WRITE-REPORT-LINE
053200     END-IF END-IF END-IF END-IF END-IF END-IF.
053300
053400     PERFORM 2100-READ-TRANSACTION.
053500*----------------------------------------------------------------*
053600 2000-99-EXIT.                   EXIT.
053700*----------------------------------------------------------------*
053800*----------------------------------------------------------------*
053900 2100-READ-TRANSACTION           SECTION.
054000*----------------------------------------------------------------*
054100     READ TRANSACTION-FILE
054200          INTO WRK-TRANSACTION-REG
054300          AT END
054400             MOVE 'END'          TO WRK-TRANSACTION-EOF
054500     END-READ.
054600*----------------------------------------------------------------*
054700 2100-99-EXIT.                   EXIT.
054800*----------------------------------------------------------------*
054900*----------------------------------------------------------------*
055000 2500-ADD-CLIENT                 SECTION.
055100*----------------------------------------------------------------*
055200*    CLIENT REGISTRY - VALIDATES NAME/PHONE/E-MAIL, THEN ADDS    *
055300*    THE CLIENT AT THE NEXT SEQUENTIAL ID.  E-MAIL DEFAULTS TO   *
055400*    'N/A' WHEN THE TRANSACTION CARRIES NONE - CRB-0001.         *
055500     MOVE TXN-NAME               TO WRK-VALIDATE-NAME.
055600     PERFORM 7100-VALIDATE-NAME.
055700
055800     IF WRK-VALID-SW EQUAL 'YES'
055900         MOVE TXN-PHONE          TO WRK-VALIDATE-PHONE
056000         PERFORM 7200-VALIDATE-PHONE
056100     END-IF.
056200
056300     IF WRK-VALID-SW EQUAL 'YES' AND TXN-EMAIL NOT EQUAL SPACES
056400         MOVE TXN-EMAIL          TO WRK-VALIDATE-EMAIL
056500         PERFORM 7300-VALIDATE-EMAIL
056600     END-IF.
056700
056800     IF WRK-VALID-SW EQUAL 'YES'
056900         ADD 1                   TO WRK-CLIENT-COUNT
057000         MOVE WRK-NEXT-CLI-ID    TO
057100                 WRK-CLI-ID (WRK-CLIENT-COUNT)
057200         MOVE TXN-NAME           TO
057300                 WRK-CLI-NAME (WRK-CLIENT-COUNT)
057400         MOVE TXN-PHONE          TO
057500                 WRK-CLI-PHONE (WRK-CLIENT-COUNT)
057600         IF TXN-EMAIL EQUAL SPACES
057700             MOVE 'N/A'          TO
057800                 WRK-CLI-EMAIL (WRK-CLIENT-COUNT)
057900         ELSE
058000             MOVE TXN-EMAIL      TO
058100                 WRK-CLI-EMAIL (WRK-CLIENT-COUNT)
058200         END-IF
058300         ADD 1                   TO WRK-CLIENTS-ADDED-COUNT
058400         MOVE WRK-NEXT-CLI-ID    TO WRK-EDIT-NUM5
058500         MOVE SPACES             TO WRK-PRINT-LINE
058600         STRING 'Client Added Successfully! - Client ID: '
058700                WRK-EDIT-NUM5    DELIMITED BY SIZE
058800                INTO WRK-PRINT-LINE
058900         END-STRING
059000         PERFORM 9300-WRITE-REPORT-LINE
059100         ADD 1                   TO WRK-NEXT-CLI-ID
059200     ELSE
059300         ADD 1                   TO WRK-TXN-REJECTED-COUNT
059400         MOVE SPACES             TO WRK-PRINT-LINE
059500         STRING 'Client Registration Unsuccessful - Invalid '
059600                'Name, Phone Or E-Mail'  DELIMITED BY SIZE
059700                INTO WRK-PRINT-LINE
059800         END-STRING
059900         PERFORM 9300-WRITE-REPORT-LINE
060000     END-IF.
060100*----------------------------------------------------------------*
060200 2500-99-EXIT.                   EXIT.
060300*----------------------------------------------------------------*
060400*----------------------------------------------------------------*
060500 2600-CREATE-BOOKING             SECTION.
060600*----------------------------------------------------------------*
060700*    BOOKING MANAGER - CREATE.  LOCATES THE CLIENT, VALIDATES    *
060800*    THE REQUIREMENTS, CALLS THE ROOM FINDER (CRBK0002) AND      *
060900*    BOOKS THE FIRST CANDIDATE ROOM RETURNED - CRB-0004/CRB-0011.*
061000     MOVE ZERO                   TO WRK-RESULT-CODE.
061100     PERFORM 7700-FIND-CLIENT-BY-ID.
061200
061300     IF WRK-CLIENT-FOUND-SW NOT EQUAL 'YES'
061400         MOVE -1                 TO WRK-RESULT-CODE
061500     END-IF.
061600
061700     IF WRK-RESULT-CODE EQUAL ZERO
061800         PERFORM 7400-VALIDATE-CAPACITY
061900         IF WRK-VALID-SW NOT EQUAL 'YES'
062000             MOVE -3             TO WRK-RESULT-CODE
062100         END-IF
062200     END-IF.
062300
062400     IF WRK-RESULT-CODE EQUAL ZERO
062500         PERFORM 7500-VALIDATE-DURATION
062600         IF WRK-VALID-SW NOT EQUAL 'YES'
062700             MOVE -3             TO WRK-RESULT-CODE
062800         END-IF
062900     END-IF.
063000
063100     IF WRK-RESULT-CODE EQUAL ZERO
063200         PERFORM 7600-VALIDATE-OPENING-HOURS
063300         IF WRK-VALID-SW NOT EQUAL 'YES'
063400             MOVE -3             TO WRK-RESULT-CODE
063500         END-IF
063600     END-IF.
063700
063800     IF WRK-RESULT-CODE EQUAL ZERO
063900         MOVE TXN-COMP-REQ       TO WRK-RF-REQ-COMP-CAP
064000         MOVE TXN-DATE           TO WRK-RF-REQ-DATE
064100         MOVE TXN-TIME           TO WRK-RF-REQ-TIME
064200         MOVE TXN-DURATION       TO WRK-RF-REQ-DURATION
064300         MOVE ZERO               TO WRK-RF-CAND-COUNT
064400         CALL WRK-ROOMFIND-PGM   USING
064500                 WRK-ROOM-TABLE
064600                 WRK-BOOKING-TABLE
064700                 WRK-BOOKING-COUNT
064800                 WRK-RF-REQUEST
064900                 WRK-RF-CANDIDATES
065000                 WRK-RF-CAND-COUNT
065100         END-CALL
065200         IF WRK-RF-CAND-COUNT EQUAL ZERO
065300             MOVE -2             TO WRK-RESULT-CODE
065400         END-IF
065500     END-IF.
065600
065700     IF WRK-RESULT-CODE EQUAL ZERO
065800         ADD 1                   TO WRK-BOOKING-COUNT
065900         MOVE WRK-NEXT-REF-NUM   TO
066000                 WRK-BKG-REF-NUM (WRK-BOOKING-COUNT)
066100         MOVE 'A'                TO
066200                 WRK-BKG-STATUS (WRK-BOOKING-COUNT)
066300         MOVE TXN-CLIENT-ID      TO
066400                 WRK-BKG-CLIENT-ID (WRK-BOOKING-COUNT)
066500         MOVE WRK-CLI-NAME (WRK-FOUND-CLI-SUB) TO
066600                 WRK-BKG-CLIENT-NAME (WRK-BOOKING-COUNT)
066700         MOVE WRK-CLI-PHONE (WRK-FOUND-CLI-SUB) TO
066800                 WRK-BKG-CLIENT-PHONE (WRK-BOOKING-COUNT)
066900         MOVE WRK-CLI-EMAIL (WRK-FOUND-CLI-SUB) TO
067000                 WRK-BKG-CLIENT-EMAIL (WRK-BOOKING-COUNT)
067100         MOVE WRK-RF-CANDIDATE (1)  TO
067200                 WRK-BKG-ROOM-NUMBER (WRK-BOOKING-COUNT)
067300         MOVE TXN-DATE           TO
067400                 WRK-BKG-DATE (WRK-BOOKING-COUNT)
067500         MOVE TXN-TIME           TO
067600                 WRK-BKG-TIME (WRK-BOOKING-COUNT)
067700         MOVE TXN-DURATION       TO
067800                 WRK-BKG-DURATION (WRK-BOOKING-COUNT)
067900         MOVE TXN-COMP-REQ       TO
068000                 WRK-BKG-COMP-REQ (WRK-BOOKING-COUNT)
068100         ADD 1                   TO WRK-BOOKINGS-CREATED-COUNT
068200         MOVE WRK-NEXT-REF-NUM   TO WRK-EDIT-NUM5
068300         MOVE SPACES             TO WRK-PRINT-LINE
068400         STRING 'Booking Created Successfully! - Ref Num '
068500                WRK-EDIT-NUM5    DELIMITED BY SIZE
068600                INTO WRK-PRINT-LINE
068700         END-STRING
068800         PERFORM 9300-WRITE-REPORT-LINE
068900         MOVE WRK-BOOKING-COUNT  TO WRK-FOUND-BKG-SUB
069000         PERFORM 9100-PRINT-SUMMARY-BLOCK
069100         ADD 1                   TO WRK-NEXT-REF-NUM
069200     ELSE
069300         ADD 1                   TO WRK-TXN-REJECTED-COUNT
069400         MOVE SPACES             TO WRK-PRINT-LINE
069500         IF WRK-RESULT-CODE EQUAL -1
069600             STRING 'Booking Rejected - Error Code: -01 '
069700                    '(Client Not Found)' DELIMITED BY SIZE
069800                    INTO WRK-PRINT-LINE
069900             END-STRING
070000         ELSE
070100         IF WRK-RESULT-CODE EQUAL -2
070200             STRING 'Booking Rejected - Error Code: -02 '
070300                    '(No Room Available)' DELIMITED BY SIZE
070400                    INTO WRK-PRINT-LINE
070500             END-STRING
070600         ELSE
070700             STRING 'Booking Rejected - Invalid Capacity, '
070800                    'Duration Or Booking Time'
070900                    DELIMITED BY SIZE INTO WRK-PRINT-LINE
071000             END-STRING
071100         END-IF END-IF.
071200         PERFORM 9300-WRITE-REPORT-LINE
071300     END-IF.
071400*----------------------------------------------------------------*
071500 2600-99-EXIT.                   EXIT.
071600*----------------------------------------------------------------*
071700*----------------------------------------------------------------*
071800 2700-CANCEL-BOOKING             SECTION.
071900*----------------------------------------------------------------*
072000*    BOOKING MANAGER - CANCEL.  MARKS THE MASTER ENTRY 'C' - THE *
072100*    REFERENCE NUMBER IS NEVER RE-USED - CRB-0004.               *
072200     PERFORM 7800-FIND-BOOKING-BY-REF.
072300
072400     MOVE SPACES                 TO WRK-PRINT-LINE.
072500     IF WRK-BOOKING-FOUND-SW EQUAL 'YES'
072600         MOVE 'C'                TO
072700                 WRK-BKG-STATUS (WRK-FOUND-BKG-SUB)
072800         ADD 1                   TO WRK-BOOKINGS-CANCELLED-COUNT
072900         STRING 'Booking cancelled - Ref Num: '
073000                TXN-REF-NUM      DELIMITED BY SIZE
073100                INTO WRK-PRINT-LINE
073200         END-STRING
073300     ELSE
073400         ADD 1                   TO WRK-TXN-REJECTED-COUNT
073500         STRING 'Cancellation Unsuccessful - Ref Num: '
073600                TXN-REF-NUM      DELIMITED BY SIZE
073700                INTO WRK-PRINT-LINE
073800         END-STRING
073900     END-IF.
074000     PERFORM 9300-WRITE-REPORT-LINE.
074100*----------------------------------------------------------------*
074200 2700-99-EXIT.                   EXIT.
074300*----------------------------------------------------------------*
074400*----------------------------------------------------------------*
074500 2800-FIND-BOOKING               SECTION.
074600*----------------------------------------------------------------*
074700*    'FB' - PRINT THE SUMMARY BLOCK FOR ONE REFERENCE NUMBER -   *
074800*    CRB-0019.                                                  *
074900     PERFORM 7800-FIND-BOOKING-BY-REF.
075000
075100     IF WRK-BOOKING-FOUND-SW EQUAL 'YES'
075200         PERFORM 9100-PRINT-SUMMARY-BLOCK
075300     ELSE
075400         MOVE SPACES             TO WRK-PRINT-LINE
075500         STRING 'Booking Not Found - Ref Num: '
075600                TXN-REF-NUM      DELIMITED BY SIZE
075700                INTO WRK-PRINT-LINE
075800         END-STRING
075900         PERFORM 9300-WRITE-REPORT-LINE
076000     END-IF.
076100*----------------------------------------------------------------*
076200 2800-99-EXIT.                   EXIT.
076300*----------------------------------------------------------------*
076400*----------------------------------------------------------------*
076500 2900-REPORT-BY-NAME             SECTION.
076600*----------------------------------------------------------------*
076700*    'RN' - ALL ACTIVE BOOKINGS WHOSE CLIENT NAME MATCHES        *
076800*    TXN-NAME, CASE-INSENSITIVE, WHOLE-STRING - CRB-0019.        *
076900*    NAME COMPARE IS CASE-INSENSITIVE - FOLDED TO UPPER CASE BY  *
077000*    INSPECT CONVERTING, NOT BY AN INTRINSIC FUNCTION.           *
077100     MOVE ZERO                   TO WRK-RESULT-NO.
077200     MOVE TXN-NAME               TO WRK-VALIDATE-NAME.
077300     INSPECT WRK-VALIDATE-NAME
077400             CONVERTING WRK-LOWER-ALPHABET TO WRK-UPPER-ALPHABET.
077500     MOVE 1                      TO WRK-BKG-SUB.
077600
077700     PERFORM 2910-SCAN-FOR-NAME-HIT
077800             UNTIL WRK-BKG-SUB GREATER WRK-BOOKING-COUNT.
077900*----------------------------------------------------------------*
078000 2900-99-EXIT.                   EXIT.
078100*----------------------------------------------------------------*
078200*----------------------------------------------------------------*
078300 2910-SCAN-FOR-NAME-HIT          SECTION.
078400*----------------------------------------------------------------*
078500     MOVE WRK-BKG-CLIENT-NAME (WRK-BKG-SUB) TO WRK-FOLDED-NAME.
078600     INSPECT WRK-FOLDED-NAME
078700             CONVERTING WRK-LOWER-ALPHABET TO WRK-UPPER-ALPHABET.
078800
078900     IF WRK-BKG-STATUS (WRK-BKG-SUB) EQUAL 'A' AND
079000        WRK-FOLDED-NAME  EQUAL  WRK-VALIDATE-NAME
079100         ADD 1                   TO WRK-RESULT-NO
079200         MOVE WRK-BKG-SUB        TO WRK-FOUND-BKG-SUB
079300         PERFORM 9200-PRINT-REPORT-BLOCK
079400     END-IF.
079500     ADD 1                       TO WRK-BKG-SUB.
079600*----------------------------------------------------------------*
079700 2910-99-EXIT.                   EXIT.
079800*----------------------------------------------------------------*
079900*----------------------------------------------------------------*
080000 2950-REPORT-BY-DATE-RANGE       SECTION.
080100*----------------------------------------------------------------*
080200*    'RD' - ALL ACTIVE BOOKINGS STRICTLY BETWEEN TXN-DATE AND    *
080300*    TXN-DATE-2, BOTH ENDPOINTS EXCLUDED - CRB-0027.             *
080400*    CRB-0033 FIXED THE FIELD ORDER ON THIS REPORT'S BLOCK.      *
080500     MOVE ZERO                   TO WRK-RESULT-NO.
080600     MOVE 1                      TO WRK-BKG-SUB.
080700
080800     PERFORM 2960-SCAN-FOR-DATE-HIT
080900             UNTIL WRK-BKG-SUB GREATER WRK-BOOKING-COUNT.
081000*----------------------------------------------------------------*
081100 2950-99-EXIT.                   EXIT.
081200*----------------------------------------------------------------*
081300*----------------------------------------------------------------*
081400 2960-SCAN-FOR-DATE-HIT          SECTION.
081500*----------------------------------------------------------------*
081600     IF WRK-BKG-STATUS (WRK-BKG-SUB) EQUAL 'A' AND
081700        WRK-BKG-DATE (WRK-BKG-SUB) GREATER TXN-DATE AND
081800        WRK-BKG-DATE (WRK-BKG-SUB) LESS    TXN-DATE-2
081900         ADD 1                   TO WRK-RESULT-NO
082000         MOVE WRK-BKG-SUB        TO WRK-FOUND-BKG-SUB
082100         PERFORM 9200-PRINT-REPORT-BLOCK
082200     END-IF.
082300     ADD 1                       TO WRK-BKG-SUB.
082400*----------------------------------------------------------------*
082500 2960-99-EXIT.                   EXIT.
082600*----------------------------------------------------------------*
082700*----------------------------------------------------------------*
082800 3000-FINALIZE                   SECTION.
082900*----------------------------------------------------------------*
083000     PERFORM 3100-REWRITE-CLIENT-FILE.
083100     PERFORM 3200-REWRITE-BOOKING-FILE.
083200     PERFORM 9150-PRINT-RUN-TOTALS.
083300
083400     CLOSE TRANSACTION-FILE REPORT-FILE.
083500     STOP RUN.
083600*----------------------------------------------------------------*
083700 3000-99-EXIT.                   EXIT.
083800*----------------------------------------------------------------*
083900*----------------------------------------------------------------*
084000 3100-REWRITE-CLIENT-FILE        SECTION.
084100*----------------------------------------------------------------*
084200     OPEN OUTPUT CLIENT-FILE.
084300     MOVE 'RE-OPEN FILE CLIENTF'  TO WRK-ERROR-MSG.
084400     PERFORM 8100-TEST-FS-CLIENT-FILE.
084500
084600     MOVE 1                      TO WRK-CLI-SUB.
084700     PERFORM 3110-WRITE-CLIENT-RECORD
084800             UNTIL WRK-CLI-SUB GREATER WRK-CLIENT-COUNT.
084900
085000     CLOSE CLIENT-FILE.
085100*----------------------------------------------------------------*
085200 3100-99-EXIT.                   EXIT.
085300*----------------------------------------------------------------*
085400*----------------------------------------------------------------*
085500 3110-WRITE-CLIENT-RECORD        SECTION.
085600*----------------------------------------------------------------*
085700     WRITE FD-REG-CLIENT-FILE
085800           FROM WRK-CLIENT-ENTRY (WRK-CLI-SUB).
085900     MOVE 'WRITE FILE CLIENTF'    TO WRK-ERROR-MSG.
086000     PERFORM 8100-TEST-FS-CLIENT-FILE.
086100     ADD 1                       TO WRK-CLI-SUB.
086200*----------------------------------------------------------------*
086300 3110-99-EXIT.                   EXIT.
086400*----------------------------------------------------------------*
086500*----------------------------------------------------------------*
086600 3200-REWRITE-BOOKING-FILE       SECTION.
086700*----------------------------------------------------------------*
086800     OPEN OUTPUT BOOKING-FILE.
086900     MOVE 'RE-OPEN FILE BOOKINGF' TO WRK-ERROR-MSG.
087000     PERFORM 8200-TEST-FS-BOOKING-FILE.
087100
087200     MOVE 1                      TO WRK-BKG-SUB.
087300     PERFORM 3210-WRITE-BOOKING-RECORD
087400             UNTIL WRK-BKG-SUB GREATER WRK-BOOKING-COUNT.
087500
087600     CLOSE BOOKING-FILE.
087700*----------------------------------------------------------------*
087800 3200-99-EXIT.                   EXIT.
087900*----------------------------------------------------------------*
088000*----------------------------------------------------------------*
088100 3210-WRITE-BOOKING-RECORD       SECTION.
088200*----------------------------------------------------------------*
088300     WRITE FD-REG-BOOKING-FILE
088400           FROM WRK-BOOKING-ENTRY (WRK-BKG-SUB).
088500     MOVE 'WRITE FILE BOOKINGF'   TO WRK-ERROR-MSG.
088600     PERFORM 8200-TEST-FS-BOOKING-FILE.
088700     ADD 1                       TO WRK-BKG-SUB.
088800*----------------------------------------------------------------*
088900 3210-99-EXIT.                   EXIT.
089000*----------------------------------------------------------------*
089100*----------------------------------------------------------------*
089200 7100-VALIDATE-NAME               SECTION.
089300*----------------------------------------------------------------*
089400*    NAME MUST START WITH A LETTER AND CONTAIN ONLY LETTERS AND  *
089500*    SPACES AFTER THAT, MINIMUM TWO SIGNIFICANT CHARACTERS.      *
089600     MOVE 'YES'                  TO WRK-VALID-SW.
089700     MOVE ZERO                   TO WRK-LAST-POS.
089800     MOVE 30                     TO WRK-CHAR-SUB.
089900
090000     PERFORM 7110-FIND-LAST-NAME-CHAR
090100             UNTIL WRK-CHAR-SUB EQUAL ZERO OR
090200                   WRK-LAST-POS NOT EQUAL ZERO.
090300
090400     IF WRK-LAST-POS LESS 2
090500         MOVE 'NO '              TO WRK-VALID-SW
090600     END-IF.
090700
090800     IF WRK-VALID-SW EQUAL 'YES'
090900         IF WRK-NAME-CHAR (1) NOT ALPHABETIC OR
091000            WRK-NAME-CHAR (1) EQUAL SPACE
091100             MOVE 'NO '          TO WRK-VALID-SW
091200         END-IF
091300     END-IF.
091400
091500     IF WRK-VALID-SW EQUAL 'YES'
091600         MOVE 2                  TO WRK-CHAR-SUB
091700         PERFORM 7120-CHECK-NAME-CHAR
091800                 UNTIL WRK-CHAR-SUB GREATER WRK-LAST-POS
091900     END-IF.
092000*----------------------------------------------------------------*
092100 7100-99-EXIT.                   EXIT.
092200*----------------------------------------------------------------*
092300*----------------------------------------------------------------*
092400 7110-FIND-LAST-NAME-CHAR         SECTION.
092500*----------------------------------------------------------------*
092600     IF WRK-NAME-CHAR (WRK-CHAR-SUB) NOT EQUAL SPACE
092700         MOVE WRK-CHAR-SUB       TO WRK-LAST-POS
092800     ELSE
092900         SUBTRACT 1              FROM WRK-CHAR-SUB
093000     END-IF.
093100*----------------------------------------------------------------*
093200 7110-99-EXIT.                   EXIT.
093300*----------------------------------------------------------------*
093400*----------------------------------------------------------------*
093500 7120-CHECK-NAME-CHAR             SECTION.
093600*----------------------------------------------------------------*
093700     IF WRK-NAME-CHAR (WRK-CHAR-SUB) NOT ALPHABETIC
093800         MOVE 'NO '              TO WRK-VALID-SW
093900     END-IF.
094000     ADD 1                       TO WRK-CHAR-SUB.
094100*----------------------------------------------------------------*
094200 7120-99-EXIT.                   EXIT.
094300*----------------------------------------------------------------*
094400*----------------------------------------------------------------*
094500 7200-VALIDATE-PHONE              SECTION.
094600*----------------------------------------------------------------*
094700*    TELLS THE THREE UK MOBILE FORMATS APART BY THEIR LEADING    *
094800*    CHARACTER, THEN CHECKS EACH BLANK-DELIMITED GROUP - SEE     *
094900*    BUSINESS RULE CRB-0001 - PHONE NUMBER FORMAT.               *
095000     MOVE 'YES'                  TO WRK-VALID-SW.
095100     MOVE SPACES                 TO WRK-PHONE-TOKENS.
095200
095300     UNSTRING WRK-VALIDATE-PHONE DELIMITED BY SPACE
095400         INTO WRK-PH-TOK1 WRK-PH-TOK2 WRK-PH-TOK3 WRK-PH-TOK4
095500     END-UNSTRING.
095600
095700     IF WRK-PH-TOK1 (1:1) EQUAL '+'
095800         PERFORM 7210-CHECK-PHONE-PLUS44
095900     ELSE
096000     IF WRK-PH-TOK1 (1:1) EQUAL '('
096100         PERFORM 7220-CHECK-PHONE-PARENS
096200     ELSE
096300     IF WRK-PH-TOK1 (1:1) EQUAL '0'
096400         PERFORM 7230-CHECK-PHONE-LEAD-ZERO
096500     ELSE
096600         MOVE 'NO '              TO WRK-VALID-SW
096700     END-IF END-IF END-IF.
096800*----------------------------------------------------------------*
096900 7200-99-EXIT.                   EXIT.
097000*----------------------------------------------------------------*
097100*----------------------------------------------------------------*
097200 7210-CHECK-PHONE-PLUS44          SECTION.
097300*----------------------------------------------------------------*
097400*    FORMAT "+44 7DDD DDD DDD".                                  *
097500     IF WRK-PH-TOK1 (1:3) NOT EQUAL '+44'     OR
097600        WRK-PH-TOK1 (4:4) NOT EQUAL SPACES    OR
097700        WRK-PH-TOK2 (1:1) NOT EQUAL '7'       OR
097800        WRK-PH-TOK2 (2:3) NOT NUMERIC         OR
097900        WRK-PH-TOK2 (5:3) NOT EQUAL SPACES    OR
098000        WRK-PH-TOK3 (1:3) NOT NUMERIC         OR
098100        WRK-PH-TOK3 (4:4) NOT EQUAL SPACES    OR
098200        WRK-PH-TOK4 (1:3) NOT NUMERIC         OR
098300        WRK-PH-TOK4 (4:4) NOT EQUAL SPACES
098400         MOVE 'NO '              TO WRK-VALID-SW
098500     END-IF.
098600*----------------------------------------------------------------*
098700 7210-99-EXIT.                   EXIT.
098800*----------------------------------------------------------------*
098900*----------------------------------------------------------------*
099000 7220-CHECK-PHONE-PARENS          SECTION.
099100*----------------------------------------------------------------*
099200*    FORMAT "(07DDD) DDD DDD".                                   *
099300     IF WRK-PH-TOK1 (1:1) NOT EQUAL '('       OR
099400        WRK-PH-TOK1 (2:2) NOT EQUAL '07'      OR
099500        WRK-PH-TOK1 (4:3) NOT NUMERIC         OR
099600        WRK-PH-TOK1 (7:1) NOT EQUAL ')'       OR
099700        WRK-PH-TOK2 (1:3) NOT NUMERIC         OR
099800        WRK-PH-TOK2 (4:4) NOT EQUAL SPACES    OR
099900        WRK-PH-TOK3 (1:3) NOT NUMERIC         OR
100000        WRK-PH-TOK3 (4:4) NOT EQUAL SPACES    OR
100100        WRK-PH-TOK4 NOT EQUAL SPACES
100200         MOVE 'NO '              TO WRK-VALID-SW
100300     END-IF.
100400*----------------------------------------------------------------*
100500 7220-99-EXIT.                   EXIT.
100600*----------------------------------------------------------------*
100700*----------------------------------------------------------------*
100800 7230-CHECK-PHONE-LEAD-ZERO        SECTION.
100900*----------------------------------------------------------------*
101000*    FORMAT "07DDD DDD DDD".                                     *
101100     IF WRK-PH-TOK1 (1:2) NOT EQUAL '07'      OR
101200        WRK-PH-TOK1 (3:3) NOT NUMERIC         OR
101300        WRK-PH-TOK1 (6:2) NOT EQUAL SPACES    OR
101400        WRK-PH-TOK2 (1:3) NOT NUMERIC         OR
101500        WRK-PH-TOK2 (4:4) NOT EQUAL SPACES    OR
101600        WRK-PH-TOK3 (1:3) NOT NUMERIC         OR
101700        WRK-PH-TOK3 (4:4) NOT EQUAL SPACES    OR
101800        WRK-PH-TOK4 NOT EQUAL SPACES
101900         MOVE 'NO '              TO WRK-VALID-SW
102000     END-IF.
102100*----------------------------------------------------------------*
102200 7230-99-EXIT.                   EXIT.
102300*----------------------------------------------------------------*
102400*----------------------------------------------------------------*
102500 7300-VALIDATE-EMAIL              SECTION.
102600*----------------------------------------------------------------*
102700*    WORD-CHARACTER LOCAL PART, '@', LETTERS/UNDERSCORE DOMAIN,  *
102800*    '.', TWO-OR-THREE LETTER TOP LEVEL DOMAIN - CRB-0001.       *
102900     MOVE 'YES'                  TO WRK-VALID-SW.
103000     MOVE SPACES                 TO WRK-EMAIL-LOCAL
103100                                     WRK-EMAIL-AT-REST
103200                                     WRK-EMAIL-DOMAIN
103300                                     WRK-EMAIL-TLD.
103400     MOVE ZERO                   TO WRK-AT-SIGN-COUNT
103500                                     WRK-DOT-COUNT.
103600
103700     INSPECT WRK-VALIDATE-EMAIL TALLYING WRK-AT-SIGN-COUNT
103800             FOR ALL '@'.
103900
104000     IF WRK-AT-SIGN-COUNT NOT EQUAL 1
104100         MOVE 'NO '              TO WRK-VALID-SW
104200     END-IF.
104300
104400     IF WRK-VALID-SW EQUAL 'YES'
104500         UNSTRING WRK-VALIDATE-EMAIL DELIMITED BY '@'
104600             INTO WRK-EMAIL-LOCAL WRK-EMAIL-AT-REST
104700         END-UNSTRING
104800         PERFORM 7310-CHECK-EMAIL-LOCAL
104900     END-IF.
105000
105100     IF WRK-VALID-SW EQUAL 'YES'
105200         MOVE ZERO               TO WRK-DOT-COUNT
105300         INSPECT WRK-EMAIL-AT-REST TALLYING WRK-DOT-COUNT
105400                 FOR ALL '.'
105500         IF WRK-DOT-COUNT NOT EQUAL 1
105600             MOVE 'NO '          TO WRK-VALID-SW
105700         END-IF
105800     END-IF.
105900
106000     IF WRK-VALID-SW EQUAL 'YES'
106100         UNSTRING WRK-EMAIL-AT-REST DELIMITED BY '.'
106200             INTO WRK-EMAIL-DOMAIN WRK-EMAIL-TLD
106300         END-UNSTRING
106400         PERFORM 7320-CHECK-EMAIL-DOMAIN
106500     END-IF.
106600
106700     IF WRK-VALID-SW EQUAL 'YES'
106800         PERFORM 7330-CHECK-EMAIL-TLD
106900     END-IF.
107000*----------------------------------------------------------------*
107100 7300-99-EXIT.                   EXIT.
107200*----------------------------------------------------------------*
107300*----------------------------------------------------------------*
107400 7310-CHECK-EMAIL-LOCAL           SECTION.
107500*----------------------------------------------------------------*
107600*    LOCAL PART - "WORD CHARACTERS" (LETTERS, DIGITS, UNDERSCORE)*
107700     MOVE ZERO                   TO WRK-LAST-POS.
107800     MOVE 40                     TO WRK-CHAR-SUB.
107900
108000     PERFORM 7311-FIND-LAST-LOCAL-CHAR
108100             UNTIL WRK-CHAR-SUB EQUAL ZERO OR
108200                   WRK-LAST-POS NOT EQUAL ZERO.
108300
108400     IF WRK-LAST-POS EQUAL ZERO
108500         MOVE 'NO '              TO WRK-VALID-SW
108600     ELSE
108700         MOVE 1                  TO WRK-CHAR-SUB
108800         PERFORM 7312-CHECK-LOCAL-CHAR
108900                 UNTIL WRK-CHAR-SUB GREATER WRK-LAST-POS
109000     END-IF.
109100*----------------------------------------------------------------*
109200 7310-99-EXIT.                   EXIT.
109300*----------------------------------------------------------------*
109400*----------------------------------------------------------------*
109500 7311-FIND-LAST-LOCAL-CHAR        SECTION.
109600*----------------------------------------------------------------*
109700     IF WRK-EL-CHAR (WRK-CHAR-SUB) NOT EQUAL SPACE
109800         MOVE WRK-CHAR-SUB       TO WRK-LAST-POS
109900     ELSE
110000         SUBTRACT 1              FROM WRK-CHAR-SUB
110100     END-IF.
110200*----------------------------------------------------------------*
110300 7311-99-EXIT.                   EXIT.
110400*----------------------------------------------------------------*
110500*----------------------------------------------------------------*
110600 7312-CHECK-LOCAL-CHAR            SECTION.
110700*----------------------------------------------------------------*
110800     IF WRK-EL-CHAR (WRK-CHAR-SUB) NOT ALPHABETIC AND
110900        WRK-EL-CHAR (WRK-CHAR-SUB) NOT NUMERIC AND
111000        WRK-EL-CHAR (WRK-CHAR-SUB) NOT EQUAL '_'
111100         MOVE 'NO '              TO WRK-VALID-SW
111200     END-IF.
111300     ADD 1                       TO WRK-CHAR-SUB.
111400*----------------------------------------------------------------*
111500 7312-99-EXIT.                   EXIT.
111600*----------------------------------------------------------------*
111700*----------------------------------------------------------------*
111800 7320-CHECK-EMAIL-DOMAIN          SECTION.
111900*----------------------------------------------------------------*
112000*    DOMAIN LABEL - LETTERS AND UNDERSCORE ONLY.                 *
112100     MOVE ZERO                   TO WRK-LAST-POS.
112200     MOVE 40                     TO WRK-CHAR-SUB.
112300
112400     PERFORM 7321-FIND-LAST-DOMAIN-CHAR
112500             UNTIL WRK-CHAR-SUB EQUAL ZERO OR
112600                   WRK-LAST-POS NOT EQUAL ZERO.
112700
112800     IF WRK-LAST-POS EQUAL ZERO
112900         MOVE 'NO '              TO WRK-VALID-SW
113000     ELSE
113100         MOVE 1                  TO WRK-CHAR-SUB
113200         PERFORM 7322-CHECK-DOMAIN-CHAR
113300                 UNTIL WRK-CHAR-SUB GREATER WRK-LAST-POS
113400     END-IF.
113500*----------------------------------------------------------------*
113600 7320-99-EXIT.                   EXIT.
113700*----------------------------------------------------------------*
113800*----------------------------------------------------------------*
113900 7321-FIND-LAST-DOMAIN-CHAR       SECTION.
114000*----------------------------------------------------------------*
114100     IF WRK-ED-CHAR (WRK-CHAR-SUB) NOT EQUAL SPACE
114200         MOVE WRK-CHAR-SUB       TO WRK-LAST-POS
114300     ELSE
114400         SUBTRACT 1              FROM WRK-CHAR-SUB
114500     END-IF.
114600*----------------------------------------------------------------*
114700 7321-99-EXIT.                   EXIT.
114800*----------------------------------------------------------------*
114900*----------------------------------------------------------------*
115000 7322-CHECK-DOMAIN-CHAR           SECTION.
115100*----------------------------------------------------------------*
115200     IF WRK-ED-CHAR (WRK-CHAR-SUB) NOT ALPHABETIC AND
115300        WRK-ED-CHAR (WRK-CHAR-SUB) NOT EQUAL '_'
115400         MOVE 'NO '              TO WRK-VALID-SW
115500     END-IF.
115600     ADD 1                       TO WRK-CHAR-SUB.
115700*----------------------------------------------------------------*
115800 7322-99-EXIT.                   EXIT.
115900*----------------------------------------------------------------*
116000*----------------------------------------------------------------*
116100 7330-CHECK-EMAIL-TLD             SECTION.
116200*----------------------------------------------------------------*
116300*    TOP LEVEL DOMAIN - EXACTLY TWO OR THREE LETTERS.            *
116400     IF WRK-EMAIL-TLD (1:1) NOT ALPHABETIC OR
116500        WRK-EMAIL-TLD (1:1) EQUAL SPACE    OR
116600        WRK-EMAIL-TLD (2:1) NOT ALPHABETIC OR
116700        WRK-EMAIL-TLD (2:1) EQUAL SPACE
116800         MOVE 'NO '              TO WRK-VALID-SW
116900     END-IF.
117000
117100     IF WRK-VALID-SW EQUAL 'YES' AND
117200        WRK-EMAIL-TLD (3:1) NOT EQUAL SPACE
117300         IF WRK-EMAIL-TLD (3:1) NOT ALPHABETIC OR
117400            WRK-EMAIL-TLD (4:1) NOT EQUAL SPACE
117500             MOVE 'NO '          TO WRK-VALID-SW
117600         END-IF
117700     END-IF.
117800*----------------------------------------------------------------*
117900 7330-99-EXIT.                   EXIT.
118000*----------------------------------------------------------------*
118100*----------------------------------------------------------------*
118200 7400-VALIDATE-CAPACITY           SECTION.
118300*----------------------------------------------------------------*
118400*    TXN-COMP-REQ IS UNSIGNED ZONED SO IT CAN NEVER GO NEGATIVE  *
118500*    ON THIS FILE LAYOUT - THE UPPER BOUND OF 20 IS THE CHECK    *
118600*    THAT MATTERS - CRB-0004.                                   *
118700     MOVE 'YES'                  TO WRK-VALID-SW.
118800     IF TXN-COMP-REQ GREATER 20
118900         MOVE 'NO '              TO WRK-VALID-SW
119000     END-IF.
119100*----------------------------------------------------------------*
119200 7400-99-EXIT.                   EXIT.
119300*----------------------------------------------------------------*
119400*----------------------------------------------------------------*
119500 7500-VALIDATE-DURATION           SECTION.
119600*----------------------------------------------------------------*
119700*    ACCEPTED RANGE IS 1 TO 6 HOURS - CRB-0004.                  *
119800     MOVE 'YES'                  TO WRK-VALID-SW.
119900     IF TXN-DURATION LESS 1 OR TXN-DURATION GREATER 6
120000         MOVE 'NO '              TO WRK-VALID-SW
120100     END-IF.
120200*----------------------------------------------------------------*
120300 7500-99-EXIT.                   EXIT.
120400*----------------------------------------------------------------*
120500*----------------------------------------------------------------*
120600 7600-VALIDATE-OPENING-HOURS      SECTION.
120700*----------------------------------------------------------------*
120800*    COLLEGE OPENS 09:00, CLOSES 18:00.  A 09:00 START IS TAKEN  *
120900*    REGARDLESS OF DURATION (REGISTRAR RULING - CRB-0048); ANY   *
121000*    LATER START MUST BOTH BEGIN BEFORE CLOSE AND END STRICTLY   *
121100*    BEFORE CLOSE.  TIME ARITHMETIC STAYS ON THE HHMM SCALE, NOT *
121200*    TRUE CLOCK ARITHMETIC - THE DURATION NEVER CROSSES AN HOUR  *
121300*    BOUNDARY GREATER THAN 99 MINUTES SO THIS IS SAFE.           *
121400     MOVE 'YES'                  TO WRK-VALID-SW.
121500     COMPUTE WRK-END-TIME  =  TXN-TIME + (TXN-DURATION * 100).
121600
121700     IF TXN-TIME EQUAL 0900
121800         CONTINUE
121900     ELSE
122000     IF TXN-TIME GREATER 0900     AND
122100        TXN-TIME LESS    1800     AND
122200        WRK-END-TIME LESS 1800
122300         CONTINUE
122400     ELSE
122500         MOVE 'NO '              TO WRK-VALID-SW
122600     END-IF END-IF.
122700*----------------------------------------------------------------*
122800 7600-99-EXIT.                   EXIT.
122900*----------------------------------------------------------------*
123000*----------------------------------------------------------------*
123100 7700-FIND-CLIENT-BY-ID           SECTION.
123200*----------------------------------------------------------------*
123300*    SEQUENTIAL SCAN OF THE CLIENT TABLE.  DOES NOT EXIT EARLY   *
123400*    ON THE FIRST HIT - IF DUPLICATE IDS EXIST THE LAST ONE      *
123500*    FOUND WINS, PER REGISTRAR MEMO OF 30/05/2001 - CRB-0057.    *
123600     MOVE 'NO '                  TO WRK-CLIENT-FOUND-SW.
123700     MOVE ZERO                   TO WRK-FOUND-CLI-SUB.
123800     MOVE 1                      TO WRK-CLI-SUB.
123900
124000     PERFORM 7710-SCAN-ONE-CLIENT
124100             UNTIL WRK-CLI-SUB GREATER WRK-CLIENT-COUNT.
124200*----------------------------------------------------------------*
124300 7700-99-EXIT.                   EXIT.
124400*----------------------------------------------------------------*
124500*----------------------------------------------------------------*
124600 7710-SCAN-ONE-CLIENT             SECTION.
124700*----------------------------------------------------------------*
124800     IF WRK-CLI-ID (WRK-CLI-SUB) EQUAL TXN-CLIENT-ID
124900         MOVE 'YES'              TO WRK-CLIENT-FOUND-SW
125000         MOVE WRK-CLI-SUB        TO WRK-FOUND-CLI-SUB
125100     END-IF.
125200     ADD 1                       TO WRK-CLI-SUB.
125300*----------------------------------------------------------------*
125400 7710-99-EXIT.                   EXIT.
125500*----------------------------------------------------------------*
125600*----------------------------------------------------------------*
125700 7800-FIND-BOOKING-BY-REF         SECTION.
125800*----------------------------------------------------------------*
125900*    SEQUENTIAL SCAN OF THE BOOKING TABLE BY TXN-REF-NUM - USED  *
126000*    BY BOTH XB (CANCEL) AND FB (FIND) - CRB-0004/CRB-0019.      *
126100     MOVE 'NO '                  TO WRK-BOOKING-FOUND-SW.
126200     MOVE ZERO                   TO WRK-FOUND-BKG-SUB.
126300     MOVE 1                      TO WRK-BKG-SUB.
126400
126500     PERFORM 7810-SCAN-ONE-BOOKING
126600             UNTIL WRK-BKG-SUB GREATER WRK-BOOKING-COUNT OR
126700                   WRK-BOOKING-FOUND-SW EQUAL 'YES'.
126800*----------------------------------------------------------------*
126900 7800-99-EXIT.                   EXIT.
127000*----------------------------------------------------------------*
127100*----------------------------------------------------------------*
127200 7810-SCAN-ONE-BOOKING            SECTION.
127300*----------------------------------------------------------------*
127400     IF WRK-BKG-REF-NUM (WRK-BKG-SUB) EQUAL TXN-REF-NUM AND
127500        WRK-BKG-STATUS (WRK-BKG-SUB) EQUAL 'A'
127600         MOVE 'YES'              TO WRK-BOOKING-FOUND-SW
127700         MOVE WRK-BKG-SUB        TO WRK-FOUND-BKG-SUB
127800     END-IF.
127900     ADD 1                       TO WRK-BKG-SUB.
128000*----------------------------------------------------------------*
128100 7810-99-EXIT.                   EXIT.
128200*----------------------------------------------------------------*
128300*----------------------------------------------------------------*
128400 8100-TEST-FS-CLIENT-FILE         SECTION.
128500*----------------------------------------------------------------*
128600     IF WRK-FS-CLIENT-FILE        NOT EQUAL ZEROS AND 10
128700        MOVE WRK-FS-CLIENT-FILE   TO  WRK-ERROR-CODE
128800        PERFORM 9999-CALL-ABEND-PGM
128900     END-IF.
129000*----------------------------------------------------------------*
129100 8100-99-EXIT.                   EXIT.
129200*----------------------------------------------------------------*
129300*----------------------------------------------------------------*
129400 8200-TEST-FS-BOOKING-FILE        SECTION.
129500*----------------------------------------------------------------*
129600     IF WRK-FS-BOOKING-FILE       NOT EQUAL ZEROS AND 10
129700        MOVE WRK-FS-BOOKING-FILE  TO  WRK-ERROR-CODE
129800        PERFORM 9999-CALL-ABEND-PGM
129900     END-IF.
130000*----------------------------------------------------------------*
130100 8200-99-EXIT.                   EXIT.
130200*----------------------------------------------------------------*
130300*----------------------------------------------------------------*
130400 8300-TEST-FS-TRANSACTION-FILE    SECTION.
130500*----------------------------------------------------------------*
130600     IF WRK-FS-TRANSACTION-FILE   NOT EQUAL ZEROS AND 10
130700        MOVE WRK-FS-TRANSACTION-FILE TO  WRK-ERROR-CODE
130800        PERFORM 9999-CALL-ABEND-PGM
130900     END-IF.
131000*----------------------------------------------------------------*
131100 8300-99-EXIT.                   EXIT.
131200*----------------------------------------------------------------*
131300*----------------------------------------------------------------*
131400 8400-TEST-FS-REPORT-FILE         SECTION.
131500*----------------------------------------------------------------*
131600     IF WRK-FS-REPORT-FILE        NOT EQUAL ZEROS
131700        MOVE WRK-FS-REPORT-FILE   TO  WRK-ERROR-CODE
131800        PERFORM 9999-CALL-ABEND-PGM
131900     END-IF.
132000*----------------------------------------------------------------*
132100 8400-99-EXIT.                   EXIT.
132200*----------------------------------------------------------------*
132300*----------------------------------------------------------------*
132400 9000-GET-DATE-TIME               SECTION.
132500*----------------------------------------------------------------*
132600     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
132700     MOVE YY                     TO YYYY-FORMATTED.
132800     MOVE MM                     TO MM-FORMATTED.
132900     MOVE DD                     TO DD-FORMATTED.
133000     ADD  2000                   TO YYYY-FORMATTED.
133100
133200     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
133300     MOVE HOUR                   TO HOUR-FORMATTED.
133400     MOVE MINUTE                 TO MINUTE-FORMATTED.
133500     MOVE SECOND                 TO SECOND-FORMATTED.
133600*----------------------------------------------------------------*
133700 9000-99-EXIT.                   EXIT.
133800*----------------------------------------------------------------*
133900*----------------------------------------------------------------*
134000 9100-PRINT-SUMMARY-BLOCK         SECTION.
134100*----------------------------------------------------------------*
134200*    BOOKING SUMMARY BLOCK - USED BY CB (ON SUCCESS) AND FB -    *
134300*    WRK-FOUND-BKG-SUB MUST BE SET BY THE CALLING PARAGRAPH.    *
134400     MOVE WRK-BKG-DATE-YYYY (WRK-FOUND-BKG-SUB)
134500                                  TO WRK-DATE-DISP-YYYY.
134600     MOVE WRK-BKG-DATE-MM   (WRK-FOUND-BKG-SUB)
134700                                  TO WRK-DATE-DISP-MM.
134800     MOVE WRK-BKG-DATE-DD   (WRK-FOUND-BKG-SUB)
134900                                  TO WRK-DATE-DISP-DD.
135000     MOVE WRK-BKG-TIME-HH   (WRK-FOUND-BKG-SUB)
135100                                  TO WRK-TIME-DISP-HH.
135200     MOVE WRK-BKG-TIME-MI   (WRK-FOUND-BKG-SUB)
135300                                  TO WRK-TIME-DISP-MI.
135400
135500     MOVE SPACES                 TO WRK-PRINT-LINE.
135600     STRING 'Reference Number: '
135700            WRK-BKG-REF-NUM (WRK-FOUND-BKG-SUB) DELIMITED BY SIZE
135800            INTO WRK-PRINT-LINE
135900     END-STRING.
136000     PERFORM 9300-WRITE-REPORT-LINE.
136100
136200     MOVE SPACES                 TO WRK-PRINT-LINE.
136300     STRING 'Client Name: '
136400            WRK-BKG-CLIENT-NAME (WRK-FOUND-BKG-SUB)
136500            DELIMITED BY SIZE INTO WRK-PRINT-LINE
136600     END-STRING.
136700     PERFORM 9300-WRITE-REPORT-LINE.
136800
136900     MOVE SPACES                 TO WRK-PRINT-LINE.
137000     STRING 'Phone Number: '
137100            WRK-BKG-CLIENT-PHONE (WRK-FOUND-BKG-SUB)
137200            DELIMITED BY SIZE INTO WRK-PRINT-LINE
137300     END-STRING.
137400     PERFORM 9300-WRITE-REPORT-LINE.
137500
137600     MOVE SPACES                 TO WRK-PRINT-LINE.
137700     STRING 'Email Address: '
137800            WRK-BKG-CLIENT-EMAIL (WRK-FOUND-BKG-SUB)
137900            DELIMITED BY SIZE INTO WRK-PRINT-LINE
138000     END-STRING.
138100     PERFORM 9300-WRITE-REPORT-LINE.
138200
138300     MOVE SPACES                 TO WRK-PRINT-LINE.
138400     STRING 'Room Number: '
138500            WRK-BKG-ROOM-NUMBER (WRK-FOUND-BKG-SUB)
138600            DELIMITED BY SIZE INTO WRK-PRINT-LINE
138700     END-STRING.
138800     PERFORM 9300-WRITE-REPORT-LINE.
138900
139000     MOVE SPACES                 TO WRK-PRINT-LINE.
139100     STRING 'Booking Date: '
139200            WRK-DATE-DISPLAY      DELIMITED BY SIZE
139300            INTO WRK-PRINT-LINE
139400     END-STRING.
139500     PERFORM 9300-WRITE-REPORT-LINE.
139600
139700     MOVE SPACES                 TO WRK-PRINT-LINE.
139800     STRING 'Booking Time: '
139900            WRK-TIME-DISPLAY      DELIMITED BY SIZE
140000            INTO WRK-PRINT-LINE
140100     END-STRING.
140200     PERFORM 9300-WRITE-REPORT-LINE.
140300
140400     MOVE SPACES                 TO WRK-PRINT-LINE.
140500     STRING 'Booking Duration: '
140600            WRK-BKG-DURATION (WRK-FOUND-BKG-SUB)
140700            DELIMITED BY SIZE INTO WRK-PRINT-LINE
140800     END-STRING.
140900     PERFORM 9300-WRITE-REPORT-LINE.
141000*----------------------------------------------------------------*
141100 9100-99-EXIT.                   EXIT.
141200*----------------------------------------------------------------*
141300*----------------------------------------------------------------*
141400 9150-PRINT-RUN-TOTALS            SECTION.
141500*----------------------------------------------------------------*
141600*    END-OF-RUN COUNTS - CRB-0041.  OPERATIONS WANTED A QUICK    *
141700*    TALLY ON THE LISTING SO A SHORT RUN COULD BE SPOTTED       *
141800*    WITHOUT HAVING TO COUNT TRANSACTION-FILE BY HAND.          *
141900     WRITE FD-REG-REPORT-FILE    FROM WRK-BLANK-LINE.
142000     MOVE 'WRITE FILE REPORTF'   TO WRK-ERROR-MSG.
142100     PERFORM 8400-TEST-FS-REPORT-FILE.
142200
142300     MOVE SPACES                 TO WRK-PRINT-LINE.
142400     MOVE WRK-TXN-READ-COUNT     TO WRK-EDIT-NUM5.
142500     STRING 'Transactions Read..........: '
142600            WRK-EDIT-NUM5  DELIMITED BY SIZE
142700            INTO WRK-PRINT-LINE
142800     END-STRING.
142900     PERFORM 9300-WRITE-REPORT-LINE.
143000
143100     MOVE SPACES                 TO WRK-PRINT-LINE.
143200     MOVE WRK-CLIENTS-ADDED-COUNT TO WRK-EDIT-NUM5.
143300     STRING 'Clients Added..............: '
143400            WRK-EDIT-NUM5  DELIMITED BY SIZE
143500            INTO WRK-PRINT-LINE
143600     END-STRING.
143700     PERFORM 9300-WRITE-REPORT-LINE.
143800
143900     MOVE SPACES                 TO WRK-PRINT-LINE.
144000     MOVE WRK-BOOKINGS-CREATED-COUNT TO WRK-EDIT-NUM5.
144100     STRING 'Bookings Created...........: '
144200            WRK-EDIT-NUM5  DELIMITED BY SIZE
144300            INTO WRK-PRINT-LINE
144400     END-STRING.
144500     PERFORM 9300-WRITE-REPORT-LINE.
144600
144700     MOVE SPACES                 TO WRK-PRINT-LINE.
144800     MOVE WRK-BOOKINGS-CANCELLED-COUNT TO WRK-EDIT-NUM5.
144900     STRING 'Bookings Cancelled.........: '
145000            WRK-EDIT-NUM5  DELIMITED BY SIZE
145100            INTO WRK-PRINT-LINE
145200     END-STRING.
145300     PERFORM 9300-WRITE-REPORT-LINE.
145400
145500     MOVE SPACES                 TO WRK-PRINT-LINE.
145600     MOVE WRK-TXN-REJECTED-COUNT TO WRK-EDIT-NUM5.
145700     STRING 'Transactions Rejected......: '
145800            WRK-EDIT-NUM5  DELIMITED BY SIZE
145900            INTO WRK-PRINT-LINE
146000     END-STRING.
146100     PERFORM 9300-WRITE-REPORT-LINE.
146200*----------------------------------------------------------------*
146300 9150-99-EXIT.                   EXIT.
146400*----------------------------------------------------------------*
146500*----------------------------------------------------------------*
146600 9200-PRINT-REPORT-BLOCK          SECTION.
146700*----------------------------------------------------------------*
146800*    REPORT BLOCK - USED BY RN AND RD, PRECEDED BY A BLANK LINE. *
146900*    CRB-0033 FIXED THE ROOM-NUMBER/E-MAIL FIELD ORDER BELOW.    *
147000     MOVE WRK-BKG-DATE-YYYY (WRK-FOUND-BKG-SUB)
147100                                  TO WRK-DATE-DISP-YYYY.
147200     MOVE WRK-BKG-DATE-MM   (WRK-FOUND-BKG-SUB)
147300                                  TO WRK-DATE-DISP-MM.
147400     MOVE WRK-BKG-DATE-DD   (WRK-FOUND-BKG-SUB)
147500                                  TO WRK-DATE-DISP-DD.
147600     MOVE WRK-BKG-TIME-HH   (WRK-FOUND-BKG-SUB)
147700                                  TO WRK-TIME-DISP-HH.
147800     MOVE WRK-BKG-TIME-MI   (WRK-FOUND-BKG-SUB)
147900                                  TO WRK-TIME-DISP-MI.
148000
148100     WRITE FD-REG-REPORT-FILE    FROM WRK-BLANK-LINE.
148200     MOVE 'WRITE FILE REPORTF'   TO WRK-ERROR-MSG.
148300     PERFORM 8400-TEST-FS-REPORT-FILE.
148400
148500     MOVE WRK-RESULT-NO           TO WRK-EDIT-NUM5.
148600     MOVE SPACES                  TO WRK-PRINT-LINE.
148700     STRING 'Result No: '
148800            WRK-EDIT-NUM5  DELIMITED BY SIZE
148900            INTO WRK-PRINT-LINE
149000     END-STRING.
149100     PERFORM 9300-WRITE-REPORT-LINE.
149200
149300     MOVE SPACES                 TO WRK-PRINT-LINE.
149400     STRING 'Client Name: '
149500            WRK-BKG-CLIENT-NAME (WRK-FOUND-BKG-SUB)
149600            DELIMITED BY SIZE INTO WRK-PRINT-LINE
149700     END-STRING.
149800     PERFORM 9300-WRITE-REPORT-LINE.
149900
150000     MOVE SPACES                 TO WRK-PRINT-LINE.
150100     STRING 'Phone Number: '
150200            WRK-BKG-CLIENT-PHONE (WRK-FOUND-BKG-SUB)
150300            DELIMITED BY SIZE INTO WRK-PRINT-LINE
150400     END-STRING.
150500     PERFORM 9300-WRITE-REPORT-LINE.
150600
150700     MOVE SPACES                 TO WRK-PRINT-LINE.
150800     STRING 'Email Address: '
150900            WRK-BKG-CLIENT-EMAIL (WRK-FOUND-BKG-SUB)
151000            DELIMITED BY SIZE INTO WRK-PRINT-LINE
151100     END-STRING.
151200     PERFORM 9300-WRITE-REPORT-LINE.
151300
151400     MOVE SPACES                 TO WRK-PRINT-LINE.
151500     STRING 'Room Number: '
151600            WRK-BKG-ROOM-NUMBER (WRK-FOUND-BKG-SUB)
151700            DELIMITED BY SIZE INTO WRK-PRINT-LINE
151800     END-STRING.
151900     PERFORM 9300-WRITE-REPORT-LINE.
152000
152100     MOVE SPACES                 TO WRK-PRINT-LINE.
152200     STRING 'Booking Date: '
152300            WRK-DATE-DISPLAY      DELIMITED BY SIZE
152400            INTO WRK-PRINT-LINE
152500     END-STRING.
152600     PERFORM 9300-WRITE-REPORT-LINE.
152700
152800     MOVE SPACES                 TO WRK-PRINT-LINE.
152900     STRING 'Booking Time: '
153000            WRK-TIME-DISPLAY      DELIMITED BY SIZE
153100            INTO WRK-PRINT-LINE
153200     END-STRING.
153300     PERFORM 9300-WRITE-REPORT-LINE.
153400
153500     MOVE SPACES                 TO WRK-PRINT-LINE.
153600     STRING 'Booking Duration: '
153700            WRK-BKG-DURATION (WRK-FOUND-BKG-SUB)
153800            DELIMITED BY SIZE INTO WRK-PRINT-LINE
153900     END-STRING.
154000     PERFORM 9300-WRITE-REPORT-LINE.
154100*----------------------------------------------------------------*
154200 9200-99-EXIT.                   EXIT.
154300*----------------------------------------------------------------*
154400*----------------------------------------------------------------*
154500 9300-WRITE-REPORT-LINE           SECTION.
154600*----------------------------------------------------------------*
154700     WRITE FD-REG-REPORT-FILE    FROM WRK-PRINT-LINE.
154800     MOVE 'WRITE FILE REPORTF'   TO WRK-ERROR-MSG.
154900     PERFORM 8400-TEST-FS-REPORT-FILE.
155000*----------------------------------------------------------------*
155100 9300-99-EXIT.                   EXIT.
155200*----------------------------------------------------------------*
155300*----------------------------------------------------------------*
155400 9999-CALL-ABEND-PGM              SECTION.
155500*----------------------------------------------------------------*
155600     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
155700     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
155800     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
155900*----------------------------------------------------------------*
156000 9999-99-EXIT.                   EXIT.
156100*----------------------------------------------------------------*
