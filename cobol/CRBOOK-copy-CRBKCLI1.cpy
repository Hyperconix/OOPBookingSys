000100*--------------------------------------------------------------*
000200*  CRBKCLI1  -  CLIENT MASTER RECORD LAYOUT  (CRBOOK PROJECT)  *
000300*  ONE ENTRY PER REGISTERED CLIENT.  CLI-ID ASSIGNED BY CRBK0001*
000400*  SEQUENTIALLY STARTING AT 1.  CLIENT-FILE IS IN CLI-ID ORDER. *
000500*--------------------------------------------------------------*
000600    03  CLI-ID                      PIC 9(05).
000700    03  CLI-NAME                    PIC X(30).
000800    03  CLI-PHONE                   PIC X(15).
000900    03  CLI-EMAIL                   PIC X(40).
001000    03  FILLER                      PIC X(10).
